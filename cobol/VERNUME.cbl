000100*****************************************************************         
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID.    VERNUME.                                            
000400       AUTHOR.        L TRONCOSO.                                         
000500       INSTALLATION.  DEPTO SISTEMAS - AREA TRANSACCIONES.                
000600       DATE-WRITTEN.  12/04/1985.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.      USO INTERNO - PROGRAMACION DE APLICACIONES.         
000900*****************************************************************         
001000* SUBPROGRAMA QUE VALIDA SI UN CAMPO ALFANUMERICO REPRESENTA UN           
001100* NUMERO ENTERO O DECIMAL VALIDO SEGUN EL MODO SOLICITADO POR             
001200* EL PROGRAMA LLAMADOR, Y DEVUELVE SU VALOR CONVERTIDO.                   
001300* MODO 'I' = ENTERO SIN SIGNO (COLUMNAS ID / USER_ID DEL CSV).            
001400* MODO 'D' = DECIMAL CON SIGNO, 2 DECIMALES (COLUMNA AMOUNT).             
001500*****************************************************************         
001600*  HISTORIAL DE CAMBIOS                                                   
001700*  --------------------                                                   
001800*  12/04/1985 LTR REQ-0041 ALTA INICIAL, VALIDABA SOLO EL MODO            
001900*             ENTERO SIN SIGNO (MODO 'I').                                
002000*  30/06/1991 LTR REQ-0077 SE PERMITE LONGITUD VARIABLE DE                
002100*             CAMPO DE ENTRADA; ANTES ERA FIJA A 9 POSICIONES.            
002200*  14/02/1996 HGZ REQ-0103 SE AGREGA EL MODO DECIMAL CON SIGNO            
002300*             PARA VALIDAR MONTOS DE TRANSACCION MIGRADOS.                
002400*  18/09/1998 MFG REQ-0158 REVISION Y2K DE RUTINA - SIN CAMPOS            
002500*             DE FECHA EN ESTE PROGRAMA, SIN IMPACTO.                     
002600*  05/05/2001 LTR REQ-0190 SE AGREGA VALIDACION DE PUNTO                  
002700*             DECIMAL UNICO Y RECHAZO DE CAMPO VACIO.                     
002800*  22/11/2007 HGZ REQ-0244 SE CORRIGE TRUNCAMIENTO DEL VALOR              
002900*             CONVERTIDO CUANDO EL CAMPO TRAE 9 DIGITOS ENTEROS.          
003000*  04/06/2012 LTR REQ-0268 SE PASAN LOS CONTADORES DE TRABAJO A           
003100*             ITEMS DE NIVEL 77, SEGUN EL ESTANDAR DEL AREA.              
003200*****************************************************************         
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           CLASS DIGITO-CLASS IS '0' THRU '9'.                            
003700       DATA DIVISION.                                                     
003800       WORKING-STORAGE SECTION.                                           
003900*                                                                         
004000       77  WS-LONGITUD              PIC S9(4) COMP.                       
004100       77  WS-INDICE                PIC S9(4) COMP.                       
004200       77  WS-PUNTOS-VISTOS         PIC S9(4) COMP.                       
004300       77  WS-DIGITOS-VISTOS        PIC S9(4) COMP.                       
004400*                                                                         
004500       01  WS-VALOR-TRABAJO         PIC X(15) VALUE SPACES.               
004600*                                                                         
004700       01  WS-VALOR-CHARS REDEFINES WS-VALOR-TRABAJO.                     
004800           05  WS-CARACTER OCCURS 15 TIMES PIC X(01).                     
004900*                                                                         
005000       01  WS-SIGNO-AREA.                                                 
005100           05  WS-SIGNO             PIC X(01) VALUE '+'.                  
005200               88  WS-SIGNO-POS     VALUE '+'.                            
005300               88  WS-SIGNO-NEG     VALUE '-'.                            
005400           05  WS-POS-PUNTO         PIC S9(4) COMP VALUE ZERO.            
005500           05  WS-INICIO-DIGITOS    PIC S9(4) COMP VALUE 1.               
005600           05  FILLER               PIC X(05).                            
005700*                                                                         
005800       01  WS-SIGNO-AREA-VISTA REDEFINES WS-SIGNO-AREA.                   
005900           05  WS-SIGNO-BYTES OCCURS 10 TIMES PIC X(01).                  
006000*                                                                         
006100       77  WS-PARTE-ENTERA          PIC 9(9) VALUE ZERO.                  
006200       77  WS-PARTE-FRACCION        PIC 9(2) VALUE ZERO.                  
006300       77  WS-LEN-FRACCION          PIC S9(4) COMP VALUE ZERO.            
006400       77  WS-DIGITO-UNICO          PIC 9(1) VALUE ZERO.                  
006500*                                                                         
006600       01  WS-VALOR-ACUMULADO.                                            
006700           05  WS-VALOR-SIN-SIGNO   PIC 9(9)V99 VALUE ZERO.               
006800           05  FILLER               PIC X(05).                            
006900*                                                                         
007000       01  WS-VALOR-VISTA REDEFINES WS-VALOR-ACUMULADO.                   
007100           05  WS-VALOR-COMP        PIC 9(11) COMP.                       
007200           05  FILLER               PIC X(05).                            
007300*                                                                         
007400       LINKAGE SECTION.                                                   
007500       01  LN-VALOR-TEXTO           PIC X(15).                            
007600       01  LN-MODO                  PIC X(01).                            
007700           88  LN-MODO-ENTERO       VALUE 'I'.                            
007800           88  LN-MODO-DECIMAL      VALUE 'D'.                            
007900       01  LN-VALIDO                PIC X(01).                            
008000           88  LN-VALIDO-S          VALUE 'S'.                            
008100           88  LN-VALIDO-N          VALUE 'N'.                            
008200       01  LN-VALOR-NUMERICO        PIC S9(9)V99.                         
008300*                                                                         
008400       PROCEDURE DIVISION USING LN-VALOR-TEXTO, LN-MODO,                  
008500                                 LN-VALIDO, LN-VALOR-NUMERICO.            
008600*                                                                         
008700       0100-VALIDAR-VALOR.                                                
008800           MOVE 'S' TO LN-VALIDO                                          
008900           MOVE ZERO TO LN-VALOR-NUMERICO                                 
009000           MOVE LN-VALOR-TEXTO TO WS-VALOR-TRABAJO                        
009100           PERFORM 0150-CALCULAR-LONGITUD THRU                            
009200                   0150-CALCULAR-LONGITUD-EXIT                            
009300           IF WS-LONGITUD = ZERO                                          
009400              MOVE 'N' TO LN-VALIDO                                       
009500           ELSE                                                           
009600              PERFORM 0200-VALIDAR-FORMATO                                
009700           END-IF                                                         
009800           IF LN-VALIDO-S                                                 
009900              PERFORM 0300-CONVERTIR-VALOR                                
010000           END-IF                                                         
010100           PERFORM 0900-RETORNAR-PROGRAMA.                                
010200*                                                                         
010300       0150-CALCULAR-LONGITUD.                                            
010400           MOVE 15 TO WS-LONGITUD                                         
010500           PERFORM 0160-ACHICAR-LONGITUD                                  
010600                   UNTIL WS-LONGITUD = ZERO                               
010700                      OR WS-CARACTER (WS-LONGITUD) NOT = SPACE.           
010800*                                                                         
010900       0160-ACHICAR-LONGITUD.                                             
011000           SUBTRACT 1 FROM WS-LONGITUD.                                   
011100       0150-CALCULAR-LONGITUD-EXIT.                                       
011200           EXIT.                                                          
011300*                                                                         
011400       0200-VALIDAR-FORMATO.                                              
011500           MOVE '+' TO WS-SIGNO                                           
011600           MOVE ZERO TO WS-POS-PUNTO WS-PUNTOS-VISTOS                     
011700                        WS-DIGITOS-VISTOS                                 
011800           MOVE 1 TO WS-INDICE                                            
011900           MOVE 1 TO WS-INICIO-DIGITOS                                    
012000           IF LN-MODO-DECIMAL                                             
012100              IF WS-CARACTER (1) = '+' OR WS-CARACTER (1) = '-'           
012200                 MOVE WS-CARACTER (1) TO WS-SIGNO                         
012300                 MOVE 2 TO WS-INDICE                                      
012400                 MOVE 2 TO WS-INICIO-DIGITOS                              
012500              END-IF                                                      
012600           END-IF                                                         
012700           PERFORM 0250-EXAMINAR-CARACTER THRU                            
012800                   0250-EXAMINAR-CARACTER-EXIT                            
012900                   VARYING WS-INDICE FROM WS-INDICE BY 1                  
013000                      UNTIL WS-INDICE > WS-LONGITUD                       
013100                         OR LN-VALIDO-N                                   
013200           IF WS-DIGITOS-VISTOS = ZERO                                    
013300              MOVE 'N' TO LN-VALIDO                                       
013400           END-IF                                                         
013500           IF LN-MODO-ENTERO AND WS-PUNTOS-VISTOS NOT = ZERO              
013600              MOVE 'N' TO LN-VALIDO                                       
013700           END-IF                                                         
013800           IF WS-PUNTOS-VISTOS > 1                                        
013900              MOVE 'N' TO LN-VALIDO                                       
014000           END-IF.                                                        
014100*                                                                         
014200       0250-EXAMINAR-CARACTER.                                            
014300           IF WS-CARACTER (WS-INDICE) IS DIGITO-CLASS                     
014400              ADD 1 TO WS-DIGITOS-VISTOS                                  
014500           ELSE                                                           
014600              IF WS-CARACTER (WS-INDICE) = '.'                            
014700                 ADD 1 TO WS-PUNTOS-VISTOS                                
014800                 MOVE WS-INDICE TO WS-POS-PUNTO                           
014900              ELSE                                                        
015000                 MOVE 'N' TO LN-VALIDO                                    
015100              END-IF                                                      
015200           END-IF.                                                        
015300       0250-EXAMINAR-CARACTER-EXIT.                                       
015400           EXIT.                                                          
015500*                                                                         
015600       0300-CONVERTIR-VALOR.                                              
015700           IF WS-POS-PUNTO = ZERO                                         
015800              MOVE WS-VALOR-TRABAJO (WS-INICIO-DIGITOS:                   
015900                   WS-LONGITUD - WS-INICIO-DIGITOS + 1)                   
016000                   TO WS-PARTE-ENTERA                                     
016100              MOVE ZERO TO WS-PARTE-FRACCION                              
016200           ELSE                                                           
016300              PERFORM 0350-PARTIR-ENTERO-FRACCION                         
016400           END-IF                                                         
016500           MOVE ZERO TO WS-VALOR-SIN-SIGNO                                
016600           COMPUTE WS-VALOR-SIN-SIGNO =                                   
016700                   WS-PARTE-ENTERA + (WS-PARTE-FRACCION / 100)            
016800           IF WS-SIGNO-NEG                                                
016900              COMPUTE LN-VALOR-NUMERICO =                                 
017000                      ZERO - WS-VALOR-SIN-SIGNO                           
017100           ELSE                                                           
017200              MOVE WS-VALOR-SIN-SIGNO TO LN-VALOR-NUMERICO                
017300           END-IF.                                                        
017400*                                                                         
017500       0350-PARTIR-ENTERO-FRACCION.                                       
017600           MOVE ZERO TO WS-PARTE-ENTERA WS-PARTE-FRACCION                 
017700           IF WS-POS-PUNTO > WS-INICIO-DIGITOS                            
017800              MOVE WS-VALOR-TRABAJO (WS-INICIO-DIGITOS:                   
017900                   WS-POS-PUNTO - WS-INICIO-DIGITOS)                      
018000                   TO WS-PARTE-ENTERA                                     
018100           END-IF                                                         
018200           COMPUTE WS-LEN-FRACCION = WS-LONGITUD - WS-POS-PUNTO           
018300           EVALUATE WS-LEN-FRACCION                                       
018400              WHEN 0                                                      
018500                 MOVE ZERO TO WS-PARTE-FRACCION                           
018600              WHEN 1                                                      
018700                 MOVE WS-VALOR-TRABAJO (WS-POS-PUNTO + 1:1)               
018800                      TO WS-DIGITO-UNICO                                  
018900                 COMPUTE WS-PARTE-FRACCION = WS-DIGITO-UNICO * 10         
019000              WHEN OTHER                                                  
019100                 MOVE WS-VALOR-TRABAJO (WS-POS-PUNTO + 1:2)               
019200                      TO WS-PARTE-FRACCION                                
019300           END-EVALUATE.                                                  
019400*                                                                         
019500       0900-RETORNAR-PROGRAMA.                                            
019600           EXIT PROGRAM.                                                  
