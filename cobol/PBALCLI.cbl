000100*****************************************************************         
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID.    PBALCLI.                                            
000400       AUTHOR.        L TRONCOSO.                                         
000500       INSTALLATION.  DEPTO SISTEMAS - AREA TRANSACCIONES.                
000600       DATE-WRITTEN.  15/04/1985.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.      USO INTERNO - PROGRAMACION DE APLICACIONES.         
000900*****************************************************************         
001000* PROGRAMA BATCH DE CONSULTA DE SALDO DE UN CLIENTE CONTRA EL             
001100* MAESTRO INDEXADO DE TRANSACCIONES (TRXSTOR). LEE UN UNICO               
001200* PEDIDO POR CORRIDA (USUARIO Y RANGO OPCIONAL DE FECHA/HORA),            
001300* RECORRE LAS TRANSACCIONES DE ESE USUARIO POR LA CLAVE ALTERNA           
001400* Y ACUMULA SALDO, DEBITOS Y CREDITOS.                                    
001500*****************************************************************         
001600*  HISTORIAL DE CAMBIOS                                                   
001700*  --------------------                                                   
001800*  15/04/1985 LTR TC-0096 ALTA INICIAL. RECORRE EL MAESTRO                
001900*             INDEXADO TRXSTOR POR LA CLAVE ALTERNA DE USUARIO Y          
002000*             ACUMULA SALDO, DEBITOS Y CREDITOS DE LA CORRIDA.            
002100*  20/02/1996 HGZ TC-0357 SE AGREGA EL INDICADOR DE "USUARIO SIN          
002200*             TRANSACCIONES" AL REGISTRO DE RESULTADO, ANTES LA           
002300*             CORRIDA TERMINABA EN ERROR EN ESE CASO.                     
002400*  18/09/1998 MFG TC-0391 REVISION Y2K: COMPARACION DE FECHAS             
002500*             POR CCYYMMDDHHMMSS DE 14 DIGITOS.                           
002600*  05/12/2001 LTR TC-0402 SE AGREGA EL RANGO OPCIONAL DE FECHA/           
002700*             HORA DESDE-HASTA AL PEDIDO DE CONSULTA.                     
002800*  30/01/2009 HGZ TC-0469 SE AGREGA EL DISPLAY DE USUARIO NO              
002900*             ENCONTRADO AL FINALIZAR LA CORRIDA SIN COINCIDIR            
003000*             NINGUNA TRANSACCION CON EL PEDIDO.                          
003100*  04/06/2012 LTR TC-0512 SE PASAN LOS INDICADORES Y CONTADORES           
003200*             DE TRABAJO A ITEMS DE NIVEL 77, SEGUN EL ESTANDAR           
003300*             DEL AREA, Y SE QUITA EL CLASS DIGITO-CLASS DE               
003400*             SPECIAL-NAMES, QUE NO SE USA EN ESTE PROGRAMA.              
003500*****************************************************************         
003600       ENVIRONMENT DIVISION.                                              
003700       CONFIGURATION SECTION.                                             
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT BAL-REQUEST-FILE ASSIGN TO BALREQ                       
004100           ORGANIZATION IS SEQUENTIAL                                     
004200           ACCESS IS SEQUENTIAL                                           
004300           FILE STATUS IS FS-BALREQ.                                      
004400*                                                                         
004500           SELECT TRX-STORE-FILE ASSIGN TO TRXSTOR                        
004600           ORGANIZATION IS INDEXED                                        
004700           ACCESS MODE IS DYNAMIC                                         
004800           RECORD KEY IS TRX-SEQ-NO                                       
004900           ALTERNATE RECORD KEY IS TRX-USER-ID WITH DUPLICATES            
005000           FILE STATUS IS FS-TRXSTOR.                                     
005100*                                                                         
005200           SELECT BAL-OUTPUT-FILE ASSIGN TO BALOUT                        
005300           ORGANIZATION IS SEQUENTIAL                                     
005400           ACCESS IS SEQUENTIAL                                           
005500           FILE STATUS IS FS-BALOUT.                                      
005600*                                                                         
005700       DATA DIVISION.                                                     
005800       FILE SECTION.                                                      
005900       FD  BAL-REQUEST-FILE RECORDING MODE IS F                           
006000                            DATA RECORD IS BALANCE-REQUEST-RECORD.        
006100           COPY TRXREQ.                                                   
006200*                                                                         
006300       FD  TRX-STORE-FILE RECORDING MODE IS F                             
006400                          DATA RECORD IS TRX-STORED-RECORD.               
006500           COPY TRXTRX.                                                   
006600*                                                                         
006700       FD  BAL-OUTPUT-FILE RECORDING MODE IS F                            
006800                           DATA RECORD IS BALANCE-INFO-RECORD.            
006900           COPY TRXBAL.                                                   
007000*                                                                         
007100       WORKING-STORAGE SECTION.                                           
007200*                                                                         
007300       77  FS-BALREQ                PIC XX.                               
007400           88  FS-BALREQ-OK         VALUE '00'.                           
007500       77  FS-TRXSTOR               PIC XX.                               
007600           88  FS-TRXSTOR-OK        VALUE '00'.                           
007700       77  FS-BALOUT                PIC XX.                               
007800           88  FS-BALOUT-OK         VALUE '00'.                           
007900*                                                                         
008000       77  WS-SIGUE-LEYENDO         PIC X(01) VALUE 'S'.                  
008100       77  WS-EN-RANGO              PIC X(01) VALUE 'S'.                  
008200       77  WS-CONTADOR-TRX          PIC S9(7) COMP VALUE ZERO.            
008300*                                                                         
008400       01  WS-FECHA-HORA-COMPARE.                                         
008500           05  WS-DT-TRX            PIC 9(14) COMP.                       
008600           05  WS-DT-DESDE          PIC 9(14) COMP.                       
008700           05  WS-DT-HASTA          PIC 9(14) COMP.                       
008800*                                                                         
008900       01  WS-FECHA-HORA-VISTA REDEFINES WS-FECHA-HORA-COMPARE.           
009000           05  WS-DT-BYTES OCCURS 24 TIMES PIC X(01).                     
009100*                                                                         
009200       PROCEDURE DIVISION.                                                
009300       0100-PROGRAMA-PRINCIPAL.                                           
009400           PERFORM 0200-INICIAR-PROGRAMA                                  
009500           READ BAL-REQUEST-FILE INTO BALANCE-REQUEST-RECORD              
009600           PERFORM 0500-INICIALIZAR-BALANCE                               
009700           PERFORM 0600-LEER-TRANSACCIONES THRU                           
009800                   0600-LEER-TRANSACCIONES-EXIT                           
009900           IF BAL-USUARIO-ENCONTRADO                                      
010000              PERFORM 0700-ARMAR-BALANCE                                  
010100           ELSE                                                           
010200              PERFORM 0750-SIN-TRANSACCIONES                              
010300           END-IF                                                         
010400           PERFORM 0800-CERRAR-ARCHIVOS                                   
010500           PERFORM 0900-CERRAR-PROGRAMA.                                  
010600*****************************************************************         
010700* ABRIMOS LOS ARCHIVOS DEL PROGRAMA.                             *        
010800*****************************************************************         
010900       0200-INICIAR-PROGRAMA.                                             
011000           OPEN INPUT BAL-REQUEST-FILE                                    
011100           IF NOT FS-BALREQ-OK                                            
011200              DISPLAY 'PBALCLI - ERROR ABRIENDO BALREQ, FS='              
011300                      FS-BALREQ                                           
011400              PERFORM 0900-CERRAR-PROGRAMA                                
011500           END-IF                                                         
011600           OPEN INPUT TRX-STORE-FILE                                      
011700           IF NOT FS-TRXSTOR-OK                                           
011800              DISPLAY 'PBALCLI - ERROR ABRIENDO TRXSTOR, FS='             
011900                      FS-TRXSTOR                                          
012000              CLOSE BAL-REQUEST-FILE                                      
012100              PERFORM 0900-CERRAR-PROGRAMA                                
012200           END-IF                                                         
012300           OPEN OUTPUT BAL-OUTPUT-FILE                                    
012400           IF NOT FS-BALOUT-OK                                            
012500              DISPLAY 'PBALCLI - ERROR ABRIENDO BALOUT, FS='              
012600                      FS-BALOUT                                           
012700              CLOSE BAL-REQUEST-FILE                                      
012800              CLOSE TRX-STORE-FILE                                        
012900              PERFORM 0900-CERRAR-PROGRAMA                                
013000           END-IF.                                                        
013100*****************************************************************         
013200* PONE EL REGISTRO DE SALDO EN CERO ANTES DE ACUMULAR.           *        
013300*****************************************************************         
013400       0500-INICIALIZAR-BALANCE.                                          
013500           INITIALIZE BALANCE-INFO-RECORD                                 
013600           MOVE REQ-USER-ID TO BAL-USER-ID                                
013700           SET BAL-USUARIO-INEXISTENTE TO TRUE.                           
013800*****************************************************************         
013900* POSICIONA EL MAESTRO TRXSTOR POR LA CLAVE ALTERNA (USER-ID) Y  *        
014000* RECORRE TODAS LAS TRANSACCIONES DE ESE USUARIO.                *        
014100*****************************************************************         
014200       0600-LEER-TRANSACCIONES.                                           
014300           MOVE 'S' TO WS-SIGUE-LEYENDO                                   
014400           MOVE REQ-USER-ID TO TRX-USER-ID                                
014500           START TRX-STORE-FILE KEY IS NOT LESS THAN TRX-USER-ID          
014600              INVALID KEY MOVE 'N' TO WS-SIGUE-LEYENDO                    
014700           END-START                                                      
014800           IF WS-SIGUE-LEYENDO = 'S'                                      
014900              READ TRX-STORE-FILE NEXT RECORD                             
015000                 AT END MOVE 'N' TO WS-SIGUE-LEYENDO                      
015100              END-READ                                                    
015200           END-IF                                                         
015300           IF WS-SIGUE-LEYENDO = 'S'                                      
015400              AND TRX-USER-ID NOT = REQ-USER-ID                           
015500              MOVE 'N' TO WS-SIGUE-LEYENDO                                
015600           END-IF                                                         
015700           PERFORM 0650-ACUMULAR-TRX UNTIL WS-SIGUE-LEYENDO = 'N'.        
015800       0600-LEER-TRANSACCIONES-EXIT.                                      
015900           EXIT.                                                          
016000*****************************************************************         
016100* ACUMULA UNA TRANSACCION SI CAE DENTRO DEL RANGO PEDIDO Y AVANZA*        
016200* A LA SIGUIENTE, MIENTRAS SIGA SIENDO DEL MISMO USUARIO.        *        
016300*****************************************************************         
016400       0650-ACUMULAR-TRX.                                                 
016500           PERFORM 0660-VERIFICAR-RANGO                                   
016600           IF WS-EN-RANGO = 'S'                                           
016700              ADD TRX-AMOUNT TO BAL-BALANCE                               
016800              IF TRX-AMOUNT < ZERO                                        
016900                 ADD TRX-AMOUNT TO BAL-TOTAL-DEBITS                       
017000              END-IF                                                      
017100              IF TRX-AMOUNT > ZERO                                        
017200                 ADD TRX-AMOUNT TO BAL-TOTAL-CREDITS                      
017300              END-IF                                                      
017400              ADD 1 TO WS-CONTADOR-TRX                                    
017500              SET BAL-USUARIO-ENCONTRADO TO TRUE                          
017600           END-IF                                                         
017700           READ TRX-STORE-FILE NEXT RECORD                                
017800              AT END MOVE 'N' TO WS-SIGUE-LEYENDO                         
017900           END-READ                                                       
018000           IF WS-SIGUE-LEYENDO = 'S'                                      
018100              AND TRX-USER-ID NOT = REQ-USER-ID                           
018200              MOVE 'N' TO WS-SIGUE-LEYENDO                                
018300           END-IF.                                                        
018400*****************************************************************         
018500* VERIFICA SI LA TRANSACCION LEIDA CAE DENTRO DEL RANGO          *        
018600* DESDE-HASTA PEDIDO (AMBOS EXTREMOS OPCIONALES).                *        
018700*****************************************************************         
018800       0660-VERIFICAR-RANGO.                                              
018900           MOVE 'S' TO WS-EN-RANGO                                        
019000           COMPUTE WS-DT-TRX = TRX-DATE * 1000000 + TRX-TIME              
019100           IF REQ-DESDE-PRESENTE                                          
019200              COMPUTE WS-DT-DESDE =                                       
019300                      REQ-DESDE-FECHA * 1000000 + REQ-DESDE-HORA          
019400              IF WS-DT-TRX < WS-DT-DESDE                                  
019500                 MOVE 'N' TO WS-EN-RANGO                                  
019600              END-IF                                                      
019700           END-IF                                                         
019800           IF REQ-HASTA-PRESENTE AND WS-EN-RANGO = 'S'                    
019900              COMPUTE WS-DT-HASTA =                                       
020000                      REQ-HASTA-FECHA * 1000000 + REQ-HASTA-HORA          
020100              IF WS-DT-TRX > WS-DT-HASTA                                  
020200                 MOVE 'N' TO WS-EN-RANGO                                  
020300              END-IF                                                      
020400           END-IF.                                                        
020500*****************************************************************         
020600* GRABA EL REGISTRO BALANCE-INFO CON EL RESULTADO DE LA CORRIDA. *        
020700*****************************************************************         
020800       0700-ARMAR-BALANCE.                                                
020900           WRITE BALANCE-INFO-RECORD.                                     
021000*****************************************************************         
021100* EL USUARIO NO POSEE TRANSACCIONES DENTRO DEL RANGO PEDIDO; NO  *        
021200* SE GRABA REGISTRO DE SALIDA (VER REGLAS DEL AREA DE NEGOCIO).  *        
021300*****************************************************************         
021400       0750-SIN-TRANSACCIONES.                                            
021500           DISPLAY 'PBALCLI - USER NOT FOUND: ' REQ-USER-ID.              
021600*                                                                         
021700       0800-CERRAR-ARCHIVOS.                                              
021800           CLOSE BAL-REQUEST-FILE                                         
021900           CLOSE TRX-STORE-FILE                                           
022000           CLOSE BAL-OUTPUT-FILE.                                         
022100*                                                                         
022200       0900-CERRAR-PROGRAMA.                                              
022300           STOP RUN.                                                      
