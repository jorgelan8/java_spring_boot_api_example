000100*****************************************************************         
000200* COPYBOOK.....: TRXRPT                                                   
000300* DESCRIPCION..: LAYOUT DEL REGISTRO DE ESTADISTICAS DE LA                
000400*                CORRIDA DE MIGRACION (MIGRATION REPORT), CON             
000500*                EL DETALLE VARIABLE DE LINEAS RECHAZADAS.                
000600*                GENERADO POR PMIGCSV, CONSUMIDO POR PMIGRPT.             
000700* AUTOR........: TRONCOSO LEANDRO                                         
000800* FECHA-ALTA...: 10/04/1985                                               
000900*****************************************************************         
001000*  HISTORIAL DE CAMBIOS                                                   
001100*  --------------------                                                   
001200*  10/04/1985 LTR TC-0092 ALTA INICIAL DEL LAYOUT DE REPORTE DE           
001300*             CIERRE DE CORRIDA DE MIGRACION.                             
001400*  03/09/97 LTR TC-0145 SE AGREGA TABLA DE ERRORES CON                    
001500*           OCCURS DEPENDING ON RPT-ERROR-COUNT.                          
001600*  21/01/99 MFG TC-0201 REVISION Y2K: RPT-TIMESTAMP PASA A                
001700*           CCYYMMDD HHMMSS DE 4 DIGITOS DE ANIO.                         
001800*  09/11/05 LTR TC-0288 SE AMPLIA EL MAXIMO DE LINEAS DE ERROR            
001900*           DE 200 A 500 POR CORRIDAS DE ARCHIVOS GRANDES.                
002000*****************************************************************         
002100 01  MIGRATION-REPORT-RECORD.                                             
002200     05  RPT-TIMESTAMP.                                                   
002300         10  RPT-TS-FECHA         PIC 9(8).                               
002400         10  RPT-TS-HORA          PIC 9(6).                               
002500     05  RPT-FILENAME             PIC X(50).                              
002600     05  RPT-FILE-SIZE            PIC 9(9).                               
002700     05  RPT-TOTAL-RECORDS        PIC 9(7).                               
002800     05  RPT-SUCCESS-RECORDS      PIC 9(7).                               
002900     05  RPT-ERROR-RECORDS        PIC 9(7).                               
003000     05  RPT-PROC-TIME-MS         PIC 9(9).                               
003100     05  RPT-USERS-AFFECTED       PIC 9(7).                               
003200     05  RPT-TOTAL-AMOUNT         PIC S9(9)V99.                           
003300     05  RPT-AVERAGE-AMOUNT       PIC S9(9)V99.                           
003400     05  RPT-LARGEST-AMOUNT       PIC S9(8)V99.                           
003500     05  RPT-SMALLEST-AMOUNT      PIC S9(8)V99.                           
003600     05  RPT-DATE-FROM.                                                   
003700         10  RPT-DF-FECHA         PIC 9(8).                               
003800         10  RPT-DF-HORA          PIC 9(6).                               
003900     05  RPT-DATE-TO.                                                     
004000         10  RPT-DT-FECHA         PIC 9(8).                               
004100         10  RPT-DT-HORA          PIC 9(6).                               
004200     05  RPT-SUCCESS-IND          PIC X(01).                              
004300         88  RPT-RUN-OK           VALUE 'S'.                              
004400         88  RPT-RUN-RECHAZADA    VALUE 'N'.                              
004500     05  FILLER                   PIC X(06).                              
004600     05  RPT-ERROR-COUNT          PIC 9(4) COMP.                          
004700     05  RPT-ERROR-TABLE OCCURS 0 TO 500 TIMES                            
004800                 DEPENDING ON RPT-ERROR-COUNT                             
004900                 INDEXED BY RPT-ERROR-IDX.                                
005000         10  RPT-ERROR-LINE-NO    PIC 9(7).                               
005100         10  RPT-ERROR-MESSAGE    PIC X(80).                              
