000100*****************************************************************         
000200* COPYBOOK.....: TRXTRX                                                   
000300* DESCRIPCION..: LAYOUT DEL REGISTRO DE TRANSACCION MIGRADA,              
000400*                ARCHIVO MAESTRO DE TRANSACCIONES (TRXSTOR).              
000500*                COMPARTIDO POR PMIGCSV (ALTA) Y PBALCLI                  
000600*                (CONSULTA DE SALDO POR CLIENTE).                         
000700* AUTOR........: TRONCOSO LEANDRO                                         
000800* FECHA-ALTA...: 10/04/1985                                               
000900*****************************************************************         
001000*  HISTORIAL DE CAMBIOS                                                   
001100*  --------------------                                                   
001200*  10/04/1985 LTR TC-0091 ALTA INICIAL DEL LAYOUT DEL MAESTRO DE          
001300*             TRANSACCIONES, CON TRX-ID COMO CLAVE DE ARCHIVO.            
001400*  03/09/97 LTR TC-0144 SE AGREGA TRX-SEQ-NO COMO CLAVE DE                
001500*           ARCHIVO INDEXADO; TRX-ID PASA A SER DATO Y NO CLAVE.          
001600*  21/01/99 MFG TC-0201 REVISION Y2K: TRX-DATE Y TRX-TIME QUEDAN          
001700*           EN FORMATO CCYYMMDD / HHMMSS DE 4 DIGITOS DE ANIO.            
001800*  17/06/03 LTR TC-0233 SE AGREGAN LOS REDEFINES DE FECHA/HORA            
001900*           PARA LOS ACUMULADORES DE SALDO POR CLIENTE.                   
002000*****************************************************************         
002100 01  TRX-STORED-RECORD.                                                   
002200     05  TRX-SEQ-NO              PIC 9(9) COMP.                           
002300     05  TRX-ID                  PIC 9(9).                                
002400     05  TRX-USER-ID             PIC 9(9).                                
002500     05  TRX-AMOUNT              PIC S9(8)V99.                            
002600     05  TRX-DATE                PIC 9(8).                                
002700     05  TRX-DATE-DESGLOSE REDEFINES TRX-DATE.                            
002800         10  TRX-DATE-CCYY        PIC 9(4).                               
002900         10  TRX-DATE-MM          PIC 9(2).                               
003000         10  TRX-DATE-DD          PIC 9(2).                               
003100     05  TRX-TIME                PIC 9(6).                                
003200     05  TRX-TIME-DESGLOSE REDEFINES TRX-TIME.                            
003300         10  TRX-TIME-HH          PIC 9(2).                               
003400         10  TRX-TIME-MM          PIC 9(2).                               
003500         10  TRX-TIME-SS          PIC 9(2).                               
003600     05  FILLER                   PIC X(11).                              
