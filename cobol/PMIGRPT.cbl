000100*****************************************************************         
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID.    PMIGRPT.                                            
000400       AUTHOR.        H GOMEZ.                                            
000500       INSTALLATION.  DEPTO SISTEMAS - AREA TRANSACCIONES.                
000600       DATE-WRITTEN.  30/01/2009.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.      USO INTERNO - PROGRAMACION DE APLICACIONES.         
000900*****************************************************************         
001000* SUBPROGRAMA DE DESPACHO DEL REPORTE DE MIGRACION. RECIBE EL             
001100* REGISTRO DE ESTADISTICAS ARMADO POR PMIGCSV JUNTO CON LA                
001200* TARJETA DE CONTROL, ARMA EL CUERPO DE TEXTO DEL REPORTE Y LO            
001300* DESPACHA POR CADA CANAL CONFIGURADO (LOG/EMAIL/WEBHOOK) EN EL           
001400* ORDEN INDICADO EN LA TARJETA DE CONTROL. ARMA EL CUERPO DEL             
001500* REPORTE EN UNA TABLA DE WORKING-STORAGE Y LO GRABA LINEA POR            
001600* LINEA CONTRA CADA CANAL DE SALIDA.                                      
001700*****************************************************************         
001800*  HISTORIAL DE CAMBIOS                                                   
001900*  --------------------                                                   
002000*  30/01/2009 HGZ TC-0468 ALTA INICIAL. DESPACHO POR LOG UNICA-           
002100*             MENTE, CUERPO FIJO SEGUN EL LAYOUT DEL AREA.                
002200*  14/06/2009 HGZ TC-0471 SE AGREGA EL CANAL EMAIL (SIMULADO,             
002300*             SIN TRANSPORTE SMTP REAL) CON CAIDA A LOG.                  
002400*  09/03/2010 LTR TC-0479 SE AGREGA EL CANAL WEBHOOK (SOLO                
002500*             REGISTRA LA NOTIFICACION, SIN PAYLOAD).                     
002600*  22/08/2011 LTR TC-0501 SE VALIDAN LOS CANALES DE LA TARJETA            
002700*             DE CONTROL AL INICIO, ANTES DE DESPACHAR NINGUNO.           
002800*  04/06/2012 LTR TC-0513 SE PASAN LOS CONTADORES E INDICADORES           
002900*             DE TRABAJO A ITEMS DE NIVEL 77, SEGUN EL ESTANDAR           
003000*             DEL AREA.                                                   
003100*  27/02/2014 MFG TC-0541 SE RECORTA EL RELLENO DE ESPACIOS DE            
003200*             RPT-FILENAME ANTES DE CONCATENARLO AL ASUNTO Y AL           
003300*             CUERPO DEL REPORTE; ANTES VIAJABAN LOS 50 BYTES             
003400*             COMPLETOS DEL CAMPO EN AMBOS TEXTOS.                        
003500*****************************************************************         
003600       ENVIRONMENT DIVISION.                                              
003700       CONFIGURATION SECTION.                                             
003800       SPECIAL-NAMES.                                                     
003900           C01 IS TOP-OF-FORM                                             
004000           UPSI-1 ON STATUS IS WS-MAIL-CONFIGURADO                        
004100                  OFF STATUS IS WS-MAIL-NO-CONFIGURADO.                   
004200       INPUT-OUTPUT SECTION.                                              
004300       FILE-CONTROL.                                                      
004400           SELECT REPORT-LOG-FILE ASSIGN TO RPTLOG                        
004500           ORGANIZATION IS LINE SEQUENTIAL                                
004600           FILE STATUS IS FS-RPTLOG.                                      
004700*                                                                         
004800       DATA DIVISION.                                                     
004900       FILE SECTION.                                                      
005000       FD  REPORT-LOG-FILE RECORDING MODE IS F                            
005100                           DATA RECORD IS REPORT-LOG-LINE.                
005200       01  REPORT-LOG-LINE                PIC X(100).                     
005300*                                                                         
005400       WORKING-STORAGE SECTION.                                           
005500*                                                                         
005600       77  FS-RPTLOG                   PIC XX.                            
005700           88  FS-RPTLOG-OK            VALUE '00'.                        
005800           88  FS-RPTLOG-NUEVO         VALUE '35'.                        
005900*                                                                         
006000       77  WS-CANAL-IDX                PIC S9(4) COMP.                    
006100       77  WS-CUERPO-COUNT             PIC S9(4) COMP.                    
006200       77  WS-CUERPO-IDX               PIC S9(4) COMP.                    
006300       77  WS-ERROR-IDX                PIC S9(4) COMP.                    
006400*                                                                         
006500       01  WS-CANAL-VALIDO-TABLA.                                         
006600           05  WS-CANAL-VALIDO OCCURS 3 TIMES PIC X(01).                  
006700           05  FILLER                   PIC X(05).                        
006800*                                                                         
006900       01  WS-CUERPO-TABLA.                                               
007000           05  WS-CUERPO-LINEA OCCURS 60 TIMES PIC X(100).                
007100           05  FILLER                   PIC X(05).                        
007200*                                                                         
007300       77  WS-LINEA-TEMP                PIC X(100) VALUE SPACES.          
007400*                                                                         
007500       01  WS-SUBJECT-AREA.                                               
007600           05  WS-SUBJECT               PIC X(100) VALUE SPACES.          
007700*                                                                         
007800       01  WS-SUBJECT-VISTA REDEFINES WS-SUBJECT-AREA.                    
007900           05  WS-SUBJECT-CHAR OCCURS 100 TIMES PIC X(01).                
008000*                                                                         
008100       77  WS-SUBJECT-LEN               PIC S9(4) COMP VALUE ZERO.        
008200*                                                                         
008300       01  WS-FILENAME-AREA.                                              
008400           05  WS-FILENAME              PIC X(50) VALUE SPACES.           
008500*                                                                         
008600       01  WS-FILENAME-VISTA REDEFINES WS-FILENAME-AREA.                  
008700           05  WS-FILENAME-CHAR OCCURS 50 TIMES PIC X(01).                
008800*                                                                         
008900       77  WS-FILENAME-LEN              PIC S9(4) COMP VALUE ZERO.        
009000*                                                                         
009100       01  WS-FECHA-TRABAJO             PIC 9(8) VALUE ZERO.              
009200       01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-TRABAJO.                  
009300           05  WS-FT-CCYY               PIC 9(4).                         
009400           05  WS-FT-MM                 PIC 9(2).                         
009500           05  WS-FT-DD                 PIC 9(2).                         
009600*                                                                         
009700       01  WS-HORA-TRABAJO              PIC 9(6) VALUE ZERO.              
009800       01  WS-HORA-DESGLOSE REDEFINES WS-HORA-TRABAJO.                    
009900           05  WS-HT-HH                 PIC 9(2).                         
010000           05  WS-HT-MM                 PIC 9(2).                         
010100           05  WS-HT-SS                 PIC 9(2).                         
010200*                                                                         
010300       77  WS-FECHA-EDITADA             PIC X(10) VALUE SPACES.           
010400       77  WS-FECHA-HORA-EDITADA        PIC X(19) VALUE SPACES.           
010500*                                                                         
010600       01  WS-CAMPOS-EDITADOS.                                            
010700           05  WS-ED-MONTO              PIC -(9)9.99.                     
010800           05  WS-ED-PCT                PIC ZZ9.99.                       
010900           05  WS-ED-CONTADOR           PIC ZZZZZZ9.                      
011000           05  WS-ED-LINEA              PIC ZZZZZZ9.                      
011100           05  WS-ED-BYTES              PIC ZZZZZZZZ9.                    
011200           05  WS-ED-MSEG               PIC ZZZZZZZZ9.                    
011300           05  FILLER                   PIC X(10).                        
011400*                                                                         
011500       77  WS-PCT-CALCULADO             PIC 999V99 VALUE ZERO.            
011600*                                                                         
011700       LINKAGE SECTION.                                                   
011800           COPY TRXRPT.                                                   
011900*                                                                         
012000           COPY TRXCFG.                                                   
012100*                                                                         
012200       PROCEDURE DIVISION USING MIGRATION-REPORT-RECORD,                  
012300                                 CTL-CARD-RECORD.                         
012400*                                                                         
012500       0100-PROGRAMA-PRINCIPAL.                                           
012600           PERFORM 0150-INICIALIZAR                                       
012700           PERFORM 0200-VALIDAR-CANALES                                   
012800           IF CFG-CANAL-COUNT > 0                                         
012900              PERFORM 0250-DESPACHAR-UN-CANAL THRU                        
013000                      0250-DESPACHAR-UN-CANAL-EXIT                        
013100                      VARYING WS-CANAL-IDX FROM 1 BY 1                    
013200                         UNTIL WS-CANAL-IDX > CFG-CANAL-COUNT             
013300           END-IF                                                         
013400           PERFORM 0900-CERRAR-PROGRAMA.                                  
013500*****************************************************************         
013600* ARMA EL ASUNTO Y EL CUERPO DEL REPORTE ANTES DE DESPACHAR      *        
013700* NINGUN CANAL.                                                  *        
013800*****************************************************************         
013900       0150-INICIALIZAR.                                                  
014000           MOVE ZERO TO WS-CUERPO-COUNT                                   
014100           MOVE SPACES TO WS-CANAL-VALIDO-TABLA                           
014200           IF CFG-MAIL-ASUNTO = SPACES                                    
014300              MOVE 'Migration Report - API Stori' TO WS-SUBJECT           
014400           ELSE                                                           
014500              MOVE CFG-MAIL-ASUNTO TO WS-SUBJECT                          
014600           END-IF                                                         
014700           PERFORM 0160-CALCULAR-LARGO-SUBJECT                            
014800           MOVE RPT-FILENAME TO WS-FILENAME                               
014900           PERFORM 0170-CALCULAR-LARGO-FILENAME                           
015000           STRING WS-SUBJECT (1:WS-SUBJECT-LEN) DELIMITED BY SIZE         
015100                  ' - ' DELIMITED BY SIZE                                 
015200                  WS-FILENAME (1:WS-FILENAME-LEN)                         
015300                  DELIMITED BY SIZE                                       
015400                  INTO WS-SUBJECT                                         
015500           PERFORM 0600-FORMATEAR-CUERPO.                                 
015600*                                                                         
015700       0160-CALCULAR-LARGO-SUBJECT.                                       
015800           MOVE 100 TO WS-SUBJECT-LEN                                     
015900           PERFORM 0165-ACHICAR-LARGO-SUBJECT THRU                        
016000                   0165-ACHICAR-LARGO-SUBJECT-EXIT                        
016100                   UNTIL WS-SUBJECT-LEN = ZERO                            
016200                      OR WS-SUBJECT-CHAR (WS-SUBJECT-LEN)                 
016300                         NOT = SPACE.                                     
016400*                                                                         
016500       0165-ACHICAR-LARGO-SUBJECT.                                        
016600           SUBTRACT 1 FROM WS-SUBJECT-LEN.                                
016700       0165-ACHICAR-LARGO-SUBJECT-EXIT.                                   
016800           EXIT.                                                          
016900*****************************************************************         
017000* CALCULA EL LARGO REAL DEL NOMBRE DE ARCHIVO DE LA TARJETA DE   *        
017100* CONTROL, SIN LOS ESPACIOS DE RELLENO A LA DERECHA, PARA NO     *        
017200* ARRASTRARLOS AL ASUNTO NI AL CUERPO DEL REPORTE.               *        
017300*****************************************************************         
017400       0170-CALCULAR-LARGO-FILENAME.                                      
017500           MOVE 50 TO WS-FILENAME-LEN                                     
017600           PERFORM 0175-ACHICAR-LARGO-FILENAME THRU                       
017700                   0175-ACHICAR-LARGO-FILENAME-EXIT                       
017800                   UNTIL WS-FILENAME-LEN = ZERO                           
017900                      OR WS-FILENAME-CHAR (WS-FILENAME-LEN)               
018000                         NOT = SPACE.                                     
018100           IF WS-FILENAME-LEN = ZERO                                      
018200              MOVE 1 TO WS-FILENAME-LEN                                   
018300           END-IF.                                                        
018400*                                                                         
018500       0175-ACHICAR-LARGO-FILENAME.                                       
018600           SUBTRACT 1 FROM WS-FILENAME-LEN.                               
018700       0175-ACHICAR-LARGO-FILENAME-EXIT.                                  
018800           EXIT.                                                          
018900*****************************************************************         
019000* VALIDA CADA CANAL DE LA TARJETA DE CONTROL CONTRA LOS 88       *        
019100* NIVELES DE TRXCFG. UN CANAL NO RECONOCIDO SE MARCA INVALIDO    *        
019200* AQUI Y SIMPLEMENTE NO SE DESPACHA - NO ES UN ERROR DE CORRIDA. *        
019300*****************************************************************         
019400       0200-VALIDAR-CANALES.                                              
019500           IF CFG-CANAL-COUNT > 0                                         
019600              PERFORM 0210-VALIDAR-UN-CANAL THRU                          
019700                      0210-VALIDAR-UN-CANAL-EXIT                          
019800                      VARYING WS-CANAL-IDX FROM 1 BY 1                    
019900                         UNTIL WS-CANAL-IDX > CFG-CANAL-COUNT             
020000           END-IF.                                                        
020100*                                                                         
020200       0210-VALIDAR-UN-CANAL.                                             
020300           IF CFG-CANAL-LOG (WS-CANAL-IDX)                                
020400              OR CFG-CANAL-EMAIL (WS-CANAL-IDX)                           
020500              OR CFG-CANAL-WEBHOOK (WS-CANAL-IDX)                         
020600              MOVE 'S' TO WS-CANAL-VALIDO (WS-CANAL-IDX)                  
020700           ELSE                                                           
020800              MOVE 'N' TO WS-CANAL-VALIDO (WS-CANAL-IDX)                  
020900              DISPLAY 'PMIGRPT - CANAL NO RECONOCIDO: '                   
021000                      CFG-CANAL (WS-CANAL-IDX)                            
021100           END-IF.                                                        
021200       0210-VALIDAR-UN-CANAL-EXIT.                                        
021300           EXIT.                                                          
021400*****************************************************************         
021500* DESPACHA UN CANAL DE LA TARJETA DE CONTROL, EN EL ORDEN EN     *        
021600* QUE FUE CONFIGURADO.                                           *        
021700*****************************************************************         
021800       0250-DESPACHAR-UN-CANAL.                                           
021900           IF WS-CANAL-VALIDO (WS-CANAL-IDX) = 'S'                        
022000              EVALUATE TRUE                                               
022100                 WHEN CFG-CANAL-LOG (WS-CANAL-IDX)                        
022200                    PERFORM 0300-CANAL-LOG                                
022300                 WHEN CFG-CANAL-EMAIL (WS-CANAL-IDX)                      
022400                    PERFORM 0400-CANAL-EMAIL                              
022500                 WHEN CFG-CANAL-WEBHOOK (WS-CANAL-IDX)                    
022600                    PERFORM 0500-CANAL-WEBHOOK                            
022700              END-EVALUATE                                                
022800           END-IF.                                                        
022900       0250-DESPACHAR-UN-CANAL-EXIT.                                      
023000           EXIT.                                                          
023100*****************************************************************         
023200* CANAL LOG: GRABA EL CUERPO ARMADO EN 0600, LINEA POR LINEA,    *        
023300* CONTRA EL ARCHIVO DE LOG DE REPORTES.                          *        
023400*****************************************************************         
023500       0300-CANAL-LOG.                                                    
023600           PERFORM 0310-ABRIR-RPTLOG                                      
023700           PERFORM 0320-GRABAR-LINEA THRU                                 
023800                   0320-GRABAR-LINEA-EXIT                                 
023900                   VARYING WS-CUERPO-IDX FROM 1 BY 1                      
024000                      UNTIL WS-CUERPO-IDX > WS-CUERPO-COUNT               
024100           CLOSE REPORT-LOG-FILE.                                         
024200*                                                                         
024300       0310-ABRIR-RPTLOG.                                                 
024400           OPEN EXTEND REPORT-LOG-FILE                                    
024500           IF FS-RPTLOG-NUEVO                                             
024600              OPEN OUTPUT REPORT-LOG-FILE                                 
024700           END-IF.                                                        
024800*                                                                         
024900       0320-GRABAR-LINEA.                                                 
025000           MOVE WS-CUERPO-LINEA (WS-CUERPO-IDX) TO REPORT-LOG-LINE        
025100           WRITE REPORT-LOG-LINE.                                         
025200       0320-GRABAR-LINEA-EXIT.                                            
025300           EXIT.                                                          
025400*****************************************************************         
025500* CANAL EMAIL: SIN TRANSPORTE SMTP REAL EN ESTE LOTE (VER        *        
025600* NOTAS DE ALCANCE DEL AREA). SI EL CORREO NO ESTA CONFIGURADO   *        
025700* SE CAE AL CANAL LOG, TAL COMO PIDE EL AREA DE OPERACIONES.     *        
025800*****************************************************************         
025900       0400-CANAL-EMAIL.                                                  
026000           IF WS-MAIL-CONFIGURADO                                         
026100              DISPLAY 'PMIGRPT - EMAIL DESPACHADO: '                      
026200                      WS-SUBJECT (1:60)                                   
026300           ELSE                                                           
026400              PERFORM 0300-CANAL-LOG                                      
026500           END-IF.                                                        
026600*****************************************************************         
026700* CANAL WEBHOOK: NO HAY ESQUEMA DE NOTIFICACION DEFINIDO POR EL  *        
026800* AREA; SE DEJA COMO REGISTRO DE LA NOTIFICACION UNICAMENTE.     *        
026900*****************************************************************         
027000       0500-CANAL-WEBHOOK.                                                
027100           DISPLAY 'PMIGRPT - WEBHOOK NOTIFICADO: ' RPT-FILENAME.         
027200*****************************************************************         
027300* ARMA EL CUERPO DE TEXTO DEL REPORTE, LINEA POR LINEA, EN EL    *        
027400* ORDEN FIJO ESTABLECIDO POR EL AREA DE OPERACIONES.             *        
027500*****************************************************************         
027600       0600-FORMATEAR-CUERPO.                                             
027700           MOVE '=== MIGRATION REPORT ===' TO WS-LINEA-TEMP               
027800           PERFORM 0610-AGREGAR-LINEA                                     
027900           MOVE RPT-FILE-SIZE TO WS-ED-BYTES                              
028000           MOVE RPT-FILENAME TO WS-FILENAME                               
028100           PERFORM 0170-CALCULAR-LARGO-FILENAME                           
028200           STRING 'File: ' DELIMITED BY SIZE                              
028300                  WS-FILENAME (1:WS-FILENAME-LEN)                         
028400                  DELIMITED BY SIZE                                       
028500                  ' (' DELIMITED BY SIZE                                  
028600                  WS-ED-BYTES DELIMITED BY SIZE                           
028700                  ' bytes)' DELIMITED BY SIZE                             
028800                  INTO WS-LINEA-TEMP                                      
028900           PERFORM 0610-AGREGAR-LINEA                                     
029000           MOVE RPT-TS-FECHA TO WS-FECHA-TRABAJO                          
029100           MOVE RPT-TS-HORA  TO WS-HORA-TRABAJO                           
029200           PERFORM 0630-FORMATEAR-FECHA-HORA                              
029300           STRING 'Timestamp: ' DELIMITED BY SIZE                         
029400                  WS-FECHA-HORA-EDITADA DELIMITED BY SIZE                 
029500                  INTO WS-LINEA-TEMP                                      
029600           PERFORM 0610-AGREGAR-LINEA                                     
029700           MOVE RPT-PROC-TIME-MS TO WS-ED-MSEG                            
029800           STRING 'Processing time: ' DELIMITED BY SIZE                   
029900                  WS-ED-MSEG DELIMITED BY SIZE                            
030000                  'ms' DELIMITED BY SIZE                                  
030100                  INTO WS-LINEA-TEMP                                      
030200           PERFORM 0610-AGREGAR-LINEA                                     
030300           MOVE SPACES TO WS-LINEA-TEMP                                   
030400           PERFORM 0610-AGREGAR-LINEA                                     
030500           MOVE '=== STATISTICS ===' TO WS-LINEA-TEMP                     
030600           PERFORM 0610-AGREGAR-LINEA                                     
030700           MOVE RPT-TOTAL-RECORDS TO WS-ED-CONTADOR                       
030800           STRING 'Total records: ' DELIMITED BY SIZE                     
030900                  WS-ED-CONTADOR DELIMITED BY SIZE                        
031000                  INTO WS-LINEA-TEMP                                      
031100           PERFORM 0610-AGREGAR-LINEA                                     
031200           MOVE RPT-SUCCESS-RECORDS TO WS-ED-CONTADOR                     
031300           STRING 'Success records: ' DELIMITED BY SIZE                   
031400                  WS-ED-CONTADOR DELIMITED BY SIZE                        
031500                  INTO WS-LINEA-TEMP                                      
031600           PERFORM 0610-AGREGAR-LINEA                                     
031700           MOVE RPT-ERROR-RECORDS TO WS-ED-CONTADOR                       
031800           STRING 'Error records: ' DELIMITED BY SIZE                     
031900                  WS-ED-CONTADOR DELIMITED BY SIZE                        
032000                  INTO WS-LINEA-TEMP                                      
032100           PERFORM 0610-AGREGAR-LINEA                                     
032200           PERFORM 0640-CALCULAR-PORCENTAJE                               
032300           MOVE WS-PCT-CALCULADO TO WS-ED-PCT                             
032400           STRING 'Success rate: ' DELIMITED BY SIZE                      
032500                  WS-ED-PCT DELIMITED BY SIZE                             
032600                  '%' DELIMITED BY SIZE                                   
032700                  INTO WS-LINEA-TEMP                                      
032800           PERFORM 0610-AGREGAR-LINEA                                     
032900           MOVE SPACES TO WS-LINEA-TEMP                                   
033000           PERFORM 0610-AGREGAR-LINEA                                     
033100           MOVE '=== DATA ANALYSIS ===' TO WS-LINEA-TEMP                  
033200           PERFORM 0610-AGREGAR-LINEA                                     
033300           MOVE RPT-USERS-AFFECTED TO WS-ED-CONTADOR                      
033400           STRING 'Users affected: ' DELIMITED BY SIZE                    
033500                  WS-ED-CONTADOR DELIMITED BY SIZE                        
033600                  INTO WS-LINEA-TEMP                                      
033700           PERFORM 0610-AGREGAR-LINEA                                     
033800           MOVE RPT-TOTAL-AMOUNT TO WS-ED-MONTO                           
033900           STRING 'Total amount: ' DELIMITED BY SIZE                      
034000                  WS-ED-MONTO DELIMITED BY SIZE                           
034100                  INTO WS-LINEA-TEMP                                      
034200           PERFORM 0610-AGREGAR-LINEA                                     
034300           MOVE RPT-AVERAGE-AMOUNT TO WS-ED-MONTO                         
034400           STRING 'Average amount: ' DELIMITED BY SIZE                    
034500                  WS-ED-MONTO DELIMITED BY SIZE                           
034600                  INTO WS-LINEA-TEMP                                      
034700           PERFORM 0610-AGREGAR-LINEA                                     
034800           MOVE RPT-LARGEST-AMOUNT TO WS-ED-MONTO                         
034900           STRING 'Largest amount: ' DELIMITED BY SIZE                    
035000                  WS-ED-MONTO DELIMITED BY SIZE                           
035100                  INTO WS-LINEA-TEMP                                      
035200           PERFORM 0610-AGREGAR-LINEA                                     
035300           MOVE RPT-SMALLEST-AMOUNT TO WS-ED-MONTO                        
035400           STRING 'Smallest amount: ' DELIMITED BY SIZE                   
035500                  WS-ED-MONTO DELIMITED BY SIZE                           
035600                  INTO WS-LINEA-TEMP                                      
035700           PERFORM 0610-AGREGAR-LINEA                                     
035800           MOVE RPT-DF-FECHA TO WS-FECHA-TRABAJO                          
035900           PERFORM 0620-FORMATEAR-FECHA                                   
036000           MOVE WS-FECHA-EDITADA TO WS-FECHA-HORA-EDITADA (1:10)          
036100           MOVE RPT-DT-FECHA TO WS-FECHA-TRABAJO                          
036200           PERFORM 0620-FORMATEAR-FECHA                                   
036300           STRING 'Date range: ' DELIMITED BY SIZE                        
036400                  WS-FECHA-HORA-EDITADA (1:10) DELIMITED BY SIZE          
036500                  ' to ' DELIMITED BY SIZE                                
036600                  WS-FECHA-EDITADA DELIMITED BY SIZE                      
036700                  INTO WS-LINEA-TEMP                                      
036800           PERFORM 0610-AGREGAR-LINEA                                     
036900           IF RPT-ERROR-COUNT > 0                                         
037000              MOVE SPACES TO WS-LINEA-TEMP                                
037100              PERFORM 0610-AGREGAR-LINEA                                  
037200              MOVE '=== ERRORS ===' TO WS-LINEA-TEMP                      
037300              PERFORM 0610-AGREGAR-LINEA                                  
037400              PERFORM 0650-FORMATEAR-ERRORES THRU                         
037500                      0650-FORMATEAR-ERRORES-EXIT                         
037600                      VARYING WS-ERROR-IDX FROM 1 BY 1                    
037700                         UNTIL WS-ERROR-IDX > RPT-ERROR-COUNT             
037800           END-IF                                                         
037900           MOVE SPACES TO WS-LINEA-TEMP                                   
038000           PERFORM 0610-AGREGAR-LINEA                                     
038100           MOVE '=== END REPORT ===' TO WS-LINEA-TEMP                     
038200           PERFORM 0610-AGREGAR-LINEA.                                    
038300*                                                                         
038400       0610-AGREGAR-LINEA.                                                
038500           IF WS-CUERPO-COUNT < 60                                        
038600              ADD 1 TO WS-CUERPO-COUNT                                    
038700              MOVE WS-LINEA-TEMP                                          
038800                   TO WS-CUERPO-LINEA (WS-CUERPO-COUNT)                   
038900           END-IF.                                                        
039000*****************************************************************         
039100* FORMATEA UNA FECHA 9(8) (CCYYMMDD) COMO YYYY-MM-DD.            *        
039200*****************************************************************         
039300       0620-FORMATEAR-FECHA.                                              
039400           STRING WS-FT-CCYY DELIMITED BY SIZE                            
039500                  '-' DELIMITED BY SIZE                                   
039600                  WS-FT-MM DELIMITED BY SIZE                              
039700                  '-' DELIMITED BY SIZE                                   
039800                  WS-FT-DD DELIMITED BY SIZE                              
039900                  INTO WS-FECHA-EDITADA.                                  
040000*****************************************************************         
040100* FORMATEA FECHA + HORA (9(8) Y 9(6)) COMO YYYY-MM-DD HH:MM:SS.  *        
040200*****************************************************************         
040300       0630-FORMATEAR-FECHA-HORA.                                         
040400           PERFORM 0620-FORMATEAR-FECHA                                   
040500           STRING WS-FECHA-EDITADA DELIMITED BY SIZE                      
040600                  ' ' DELIMITED BY SIZE                                   
040700                  WS-HT-HH DELIMITED BY SIZE                              
040800                  ':' DELIMITED BY SIZE                                   
040900                  WS-HT-MM DELIMITED BY SIZE                              
041000                  ':' DELIMITED BY SIZE                                   
041100                  WS-HT-SS DELIMITED BY SIZE                              
041200                  INTO WS-FECHA-HORA-EDITADA.                             
041300*****************************************************************         
041400* CALCULA LA TASA DE EXITO DE LA CORRIDA (2 DECIMALES).          *        
041500*****************************************************************         
041600       0640-CALCULAR-PORCENTAJE.                                          
041700           IF RPT-TOTAL-RECORDS = ZERO                                    
041800              MOVE ZERO TO WS-PCT-CALCULADO                               
041900           ELSE                                                           
042000              COMPUTE WS-PCT-CALCULADO ROUNDED =                          
042100                 (RPT-SUCCESS-RECORDS / RPT-TOTAL-RECORDS) * 100          
042200           END-IF.                                                        
042300*****************************************************************         
042400* FORMATEA UNA LINEA DE LA LISTA NUMERADA DE ERRORES.            *        
042500*****************************************************************         
042600       0650-FORMATEAR-ERRORES.                                            
042700           MOVE WS-ERROR-IDX TO WS-ED-CONTADOR                            
042800           MOVE RPT-ERROR-LINE-NO (WS-ERROR-IDX) TO WS-ED-LINEA           
042900           STRING WS-ED-CONTADOR DELIMITED BY SIZE                        
043000                  '. Line ' DELIMITED BY SIZE                             
043100                  WS-ED-LINEA DELIMITED BY SIZE                           
043200                  ': ' DELIMITED BY SIZE                                  
043300                  RPT-ERROR-MESSAGE (WS-ERROR-IDX)                        
043400                     DELIMITED BY SIZE                                    
043500                  INTO WS-LINEA-TEMP                                      
043600           PERFORM 0610-AGREGAR-LINEA.                                    
043700       0650-FORMATEAR-ERRORES-EXIT.                                       
043800           EXIT.                                                          
043900*****************************************************************         
044000* FIN DEL SUBPROGRAMA.                                           *        
044100*****************************************************************         
044200       0900-CERRAR-PROGRAMA.                                              
044300           EXIT PROGRAM.                                                  
