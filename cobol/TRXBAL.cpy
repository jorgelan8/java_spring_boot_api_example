000100*****************************************************************         
000200* COPYBOOK.....: TRXBAL                                                   
000300* DESCRIPCION..: LAYOUT DEL REGISTRO DE RESULTADO DE CONSULTA             
000400*                DE SALDO POR CLIENTE (BALANCE-INFO). SALIDA DEL          
000500*                PROGRAMA PBALCLI.                                        
000600* AUTOR........: TRONCOSO LEANDRO                                         
000700* FECHA-ALTA...: 15/04/1985                                               
000800*****************************************************************         
000900*  HISTORIAL DE CAMBIOS                                                   
001000*  --------------------                                                   
001100*  15/04/1985 LTR TC-0093 ALTA INICIAL DEL LAYOUT DE RESULTADO            
001200*             DE LA CONSULTA DE SALDO POR CLIENTE.                        
001300*  21/01/99 MFG TC-0201 REVISION Y2K, SIN IMPACTO EN ESTE                 
001400*           LAYOUT (NO POSEE CAMPOS DE FECHA DE 2 DIGITOS).               
001500*  12/08/2003 LTR TC-0239 SE AMPLIAN BAL-BALANCE,                         
001600*             BAL-TOTAL-DEBITS Y BAL-TOTAL-CREDITS DE 7 A 9               
001700*             DIGITOS ENTEROS POR EL VOLUMEN DE TRANSACCIONES             
001800*             MIGRADAS.                                                   
001900*  09/11/2005 LTR TC-0291 SE ACHICA EL FILLER DE CIERRE DE 25 A           
002000*             20 BYTES AL COMPLETARSE EL LAYOUT ACTUAL DE SALDO.          
002100*****************************************************************         
002200 01  BALANCE-INFO-RECORD.                                                 
002300     05  BAL-USER-ID              PIC 9(9).                               
002400     05  BAL-FOUND-IND            PIC X(01).                              
002500         88  BAL-USUARIO-ENCONTRADO   VALUE 'S'.                          
002600         88  BAL-USUARIO-INEXISTENTE  VALUE 'N'.                          
002700     05  BAL-BALANCE              PIC S9(9)V99.                           
002800     05  BAL-TOTAL-DEBITS         PIC S9(9)V99.                           
002900     05  BAL-TOTAL-CREDITS        PIC S9(9)V99.                           
003000     05  FILLER                   PIC X(20).                              
