000100*****************************************************************         
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID.    PMIGCSV.                                            
000400       AUTHOR.        L TRONCOSO.                                         
000500       INSTALLATION.  DEPTO SISTEMAS - AREA TRANSACCIONES.                
000600       DATE-WRITTEN.  10/04/1985.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.      USO INTERNO - PROGRAMACION DE APLICACIONES.         
000900*****************************************************************         
001000* PROGRAMA BATCH DE MIGRACION DE TRANSACCIONES DESDE UN ARCHIVO           
001100* CSV HACIA EL MAESTRO INDEXADO TRXSTOR. VALIDA CABECERA Y CADA           
001200* LINEA DE DATOS, ACUMULA ESTADISTICAS DE LA CORRIDA Y DESPACHA           
001300* EL REPORTE DE MIGRACION A TRAVES DE PMIGRPT.                            
001400*****************************************************************         
001500*  HISTORIAL DE CAMBIOS                                                   
001600*  --------------------                                                   
001700*  10/04/1985 LTR TC-0301 ALTA INICIAL. LEE EL ARCHIVO CSV DE             
001800*             TRANSACCIONES A MIGRAR Y CARGA CADA LINEA COMO              
001900*             REGISTRO NUEVO EN EL MAESTRO INDEXADO TRXSTOR.              
002000*  14/02/1996 HGZ TC-0355 SE AGREGA VALIDACION DE CABECERA Y              
002100*             CONTEO DE COLUMNAS POR LINEA; ANTES SE ASUMIA EL            
002200*             FORMATO DEL ARCHIVO SIN VERIFICAR NADA.                     
002300*  02/03/1996 HGZ TC-0356 SE AGREGA EL CONTADOR DE USUARIOS               
002400*             DISTINTOS AFECTADOS POR LA CORRIDA.                         
002500*  18/09/1998 MFG TC-0390 REVISION Y2K: FECHAS DE 4 DIGITOS DE            
002600*             ANIO EN TODO EL PROGRAMA Y EN TRXTRX.                       
002700*  11/07/2004 LTR TC-0421 SE AGREGA EL PARSEO DE LOS 3 FORMATOS           
002800*             DE FECHA/HORA DEL CSV VIA VERFDT.                           
002900*  09/11/2005 LTR TC-0433 SE AGREGA EL ARCHIVO DE ERRORES                 
003000*             OPCIONAL (ERRCSV), CONTROLADO POR UPSI-0.                   
003100*  30/01/2009 HGZ TC-0468 SE AGREGA CALL A PMIGRPT PARA EL                
003200*             DESPACHO DEL REPORTE DE MIGRACION AL FINALIZAR.             
003300*  04/06/2012 LTR TC-0512 SE PASAN LOS CONTADORES E INDICADORES           
003400*             DE TRABAJO A ITEMS DE NIVEL 77, SEGUN EL ESTANDAR           
003500*             DEL AREA; SE QUITA EL MENSAJE DE ABORTO QUE YA NO           
003600*             SE USA (VER DISPLAY DE 1500/1600).                          
003700*  19/03/2013 HGZ TC-0529 SE CORRIGE EL CALCULO DEL TIEMPO                
003800*             TRANSCURRIDO DE LA CORRIDA: RESTABA LA HORA HHMMSS          
003900*             COMO SI FUERA UN NUMERO DECIMAL PLANO Y DABA MAL            
004000*             CUANDO LA CORRIDA CRUZABA UN MINUTO U HORA (P.EJ.           
004100*             101530 A 101605 DABA 75 EN LUGAR DE 35 SEGUNDOS).           
004200*             AHORA SE CONVIERTE HH/MM/SS A SEGUNDOS TOTALES.             
004300*****************************************************************         
004400       ENVIRONMENT DIVISION.                                              
004500       CONFIGURATION SECTION.                                             
004600       SPECIAL-NAMES.                                                     
004700           UPSI-0 ON STATUS IS WS-GENERAR-ERRCSV                          
004800                  OFF STATUS IS WS-OMITIR-ERRCSV.                         
004900       INPUT-OUTPUT SECTION.                                              
005000       FILE-CONTROL.                                                      
005100           SELECT CTL-CARD-FILE ASSIGN TO CTLCARD                         
005200           ORGANIZATION IS LINE SEQUENTIAL                                
005300           FILE STATUS IS FS-CTLCARD.                                     
005400*                                                                         
005500           SELECT CSV-IN-FILE ASSIGN TO CSVIN                             
005600           ORGANIZATION IS LINE SEQUENTIAL                                
005700           FILE STATUS IS FS-CSVIN.                                       
005800*                                                                         
005900           SELECT TRX-STORE-FILE ASSIGN TO TRXSTOR                        
006000           ORGANIZATION IS INDEXED                                        
006100           ACCESS MODE IS DYNAMIC                                         
006200           RECORD KEY IS TRX-SEQ-NO                                       
006300           ALTERNATE RECORD KEY IS TRX-USER-ID WITH DUPLICATES            
006400           FILE STATUS IS FS-TRXSTOR.                                     
006500*                                                                         
006600           SELECT ERROR-CSV-FILE ASSIGN TO ERRCSV                         
006700           ORGANIZATION IS LINE SEQUENTIAL                                
006800           FILE STATUS IS FS-ERRCSV.                                      
006900*                                                                         
007000       DATA DIVISION.                                                     
007100       FILE SECTION.                                                      
007200       FD  CTL-CARD-FILE RECORDING MODE IS F                              
007300                         DATA RECORD IS CTL-CARD-LINE.                    
007400       01  CTL-CARD-LINE                PIC X(130).                       
007500*                                                                         
007600       FD  CSV-IN-FILE RECORDING MODE IS V                                
007700                       DATA RECORD IS CSV-IN-LINE.                        
007800       01  CSV-IN-LINE                  PIC X(200).                       
007900*                                                                         
008000       FD  TRX-STORE-FILE RECORDING MODE IS F                             
008100                          DATA RECORD IS TRX-STORED-RECORD.               
008200           COPY TRXTRX.                                                   
008300*                                                                         
008400       FD  ERROR-CSV-FILE RECORDING MODE IS F                             
008500                          DATA RECORD IS ERROR-CSV-LINE.                  
008600       01  ERROR-CSV-LINE                PIC X(160).                      
008700*                                                                         
008800       WORKING-STORAGE SECTION.                                           
008900*                                                                         
009000       77  FS-CTLCARD               PIC XX.                               
009100       77  FS-CSVIN                 PIC XX.                               
009200           88  FS-CSVIN-OK          VALUE '00'.                           
009300           88  FS-CSVIN-EOF         VALUE '10'.                           
009400       77  FS-TRXSTOR               PIC XX.                               
009500           88  FS-TRXSTOR-OK        VALUE '00'.                           
009600           88  FS-TRXSTOR-NUEVO     VALUE '35'.                           
009700       77  FS-ERRCSV                PIC XX.                               
009800*                                                                         
009900           COPY TRXCFG.                                                   
010000*                                                                         
010100           COPY TRXRPT.                                                   
010200*                                                                         
010300       77  WS-LINE-NO               PIC 9(7) COMP.                        
010400       77  WS-ULTIMO-SEQ            PIC 9(9) COMP.                        
010500       77  WS-COL-COUNT             PIC S9(4) COMP.                       
010600       77  WS-LINEA-LEN             PIC S9(4) COMP.                       
010700       77  WS-INDICE                PIC S9(4) COMP.                       
010800       77  WS-USERS-COUNT           PIC S9(5) COMP.                       
010900*                                                                         
011000       77  WS-COL-1                 PIC X(15) VALUE SPACES.               
011100       77  WS-COL-2                 PIC X(15) VALUE SPACES.               
011200       77  WS-COL-3                 PIC X(15) VALUE SPACES.               
011300       77  WS-COL-4                 PIC X(19) VALUE SPACES.               
011400*                                                                         
011500       01  WS-LINEA-CHARS REDEFINES CSV-IN-LINE.                          
011600           05  WS-CHAR OCCURS 200 TIMES PIC X(01).                        
011700*                                                                         
011800       01  WS-VALORES-FILA.                                               
011900           05  WS-VALIDO                PIC X(01).                        
012000               88  WS-VALIDO-S          VALUE 'S'.                        
012100               88  WS-VALIDO-N          VALUE 'N'.                        
012200           05  WS-FILA-OK               PIC X(01).                        
012300               88  WS-FILA-ES-VALIDA    VALUE 'S'.                        
012400               88  WS-FILA-ES-INVALIDA  VALUE 'N'.                        
012500           05  WS-MOTIVO-ERROR          PIC X(80) VALUE SPACES.           
012600           05  WS-ID-NUM                PIC S9(9)V99.                     
012700           05  WS-USER-ID-NUM           PIC S9(9)V99.                     
012800           05  WS-AMOUNT-NUM            PIC S9(8)V99.                     
012900           05  WS-FECHA-NUM             PIC 9(8).                         
013000           05  WS-HORA-NUM              PIC 9(6).                         
013100*                                                                         
013200       01  WS-VALORES-VISTA REDEFINES WS-VALORES-FILA.                    
013300           05  FILLER                   PIC X(02).                        
013400           05  WS-ID-NUM-COMP           PIC S9(11) COMP.                  
013500           05  FILLER                   PIC X(24).                        
013600*                                                                         
013700       77  WS-PRIMER-EXITO              PIC X(01) VALUE 'N'.              
013800           88  WS-HUBO-PRIMER-EXITO     VALUE 'S'.                        
013900*                                                                         
014000       77  WS-DT-ACTUAL                 PIC 9(14).                        
014100       77  WS-DT-DESDE                  PIC 9(14).                        
014200       77  WS-DT-HASTA                  PIC 9(14).                        
014300*                                                                         
014400       01  WS-USUARIOS-TABLA.                                             
014500           05  WS-USUARIO OCCURS 5000 TIMES PIC 9(9).                     
014600*                                                                         
014700       77  WS-FECHA-SISTEMA             PIC 9(8).                         
014800       77  WS-HORA-SISTEMA              PIC 9(8).                         
014900*                                                                         
015000       77  WS-FECHA-INICIO              PIC 9(8).                         
015100       77  WS-HORA-INICIO               PIC 9(8).                         
015200*                                                                         
015300       77  WS-SEG-INICIO                PIC 9(5) COMP.                    
015400       77  WS-SEG-FIN                   PIC 9(5) COMP.                    
015500       77  WS-HH-AUX                    PIC 9(2).                         
015600       77  WS-MM-AUX                    PIC 9(2).                         
015700       77  WS-SS-AUX                    PIC 9(2).                         
015800*                                                                         
015900       77  WS-TIEMPO-TRANSCURRIDO       PIC 9(9) COMP.                    
016000*                                                                         
016100       77  WS-LINEA-NUM-EDITADA         PIC ZZZZZZ9.                      
016200*                                                                         
016300       PROCEDURE DIVISION.                                                
016400*                                                                         
016500       0000-MAIN-PROGRAM.                                                 
016600           PERFORM 1000-INIT-PROGRAM                                      
016700           IF FS-CSVIN-EOF                                                
016800              PERFORM 1500-ABORTAR-VACIO                                  
016900           ELSE                                                           
017000              PERFORM 1400-VALIDAR-HEADER                                 
017100              IF WS-VALIDO-N                                              
017200                 PERFORM 1600-ABORTAR-HEADER                              
017300              ELSE                                                        
017400                 READ CSV-IN-FILE INTO CSV-IN-LINE                        
017500                    AT END SET FS-CSVIN-EOF TO TRUE                       
017600                 END-READ                                                 
017700                 MOVE 2 TO WS-LINE-NO                                     
017800                 PERFORM 2000-PROCESAMIENTO THRU                          
017900                         2000-PROCESAMIENTO-EXIT                          
018000                         UNTIL FS-CSVIN-EOF                               
018100                 PERFORM 2900-ARMAR-REPORTE                               
018200                 PERFORM 2950-DESPACHAR-REPORTE                           
018300              END-IF                                                      
018400           END-IF                                                         
018500           PERFORM 3000-END-PROGRAM.                                      
018600*****************************************************************         
018700* APERTURA DE ARCHIVOS, LECTURA DE LA TARJETA DE CONTROL Y       *        
018800* LECTURA DE LA PRIMERA LINEA (CABECERA) DEL ARCHIVO CSV.        *        
018900*****************************************************************         
019000       1000-INIT-PROGRAM.                                                 
019100           INITIALIZE MIGRATION-REPORT-RECORD                             
019200           INITIALIZE CTL-CARD-RECORD                                     
019300           MOVE ZERO TO WS-USERS-COUNT                                    
019400           ACCEPT WS-FECHA-INICIO FROM DATE YYYYMMDD                      
019500           ACCEPT WS-HORA-INICIO FROM TIME                                
019600           PERFORM 1100-LEER-TARJETA-CONTROL                              
019700           PERFORM 1200-OPEN-CSVIN                                        
019800           PERFORM 1300-OPEN-TRXSTOR                                      
019900           IF WS-GENERAR-ERRCSV                                           
020000              PERFORM 1320-OPEN-ERRCSV                                    
020100           END-IF.                                                        
020200*                                                                         
020300       1100-LEER-TARJETA-CONTROL.                                         
020400           OPEN INPUT CTL-CARD-FILE                                       
020500           READ CTL-CARD-FILE INTO CTL-CARD-LINE                          
020600              AT END MOVE SPACES TO CTL-CARD-LINE                         
020700           END-READ                                                       
020800           MOVE CTL-CARD-LINE (1:50)   TO CFG-FILENAME                    
020900           MOVE CTL-CARD-LINE (51:9)   TO CFG-FILE-SIZE                   
021000           MOVE CTL-CARD-LINE (60:40)  TO CFG-MAIL-ASUNTO                 
021100           MOVE CTL-CARD-LINE (100:1)  TO CFG-CANAL-COUNT                 
021200           MOVE CTL-CARD-LINE (101:8)  TO CFG-CANAL (1)                   
021300           MOVE CTL-CARD-LINE (109:8)  TO CFG-CANAL (2)                   
021400           MOVE CTL-CARD-LINE (117:8)  TO CFG-CANAL (3)                   
021500           MOVE CFG-FILENAME TO RPT-FILENAME                              
021600           MOVE CFG-FILE-SIZE TO RPT-FILE-SIZE                            
021700           CLOSE CTL-CARD-FILE.                                           
021800*                                                                         
021900       1200-OPEN-CSVIN.                                                   
022000           OPEN INPUT CSV-IN-FILE                                         
022100           IF NOT FS-CSVIN-OK                                             
022200              DISPLAY 'PMIGCSV - ERROR ABRIENDO CSVIN, FS='               
022300                      FS-CSVIN                                            
022400              PERFORM 3300-STOP-PROGRAM                                   
022500           END-IF                                                         
022600           READ CSV-IN-FILE INTO CSV-IN-LINE                              
022700              AT END SET FS-CSVIN-EOF TO TRUE                             
022800           END-READ.                                                      
022900*                                                                         
023000       1300-OPEN-TRXSTOR.                                                 
023100           OPEN I-O TRX-STORE-FILE                                        
023200           IF FS-TRXSTOR-NUEVO                                            
023300              CLOSE TRX-STORE-FILE                                        
023400              OPEN OUTPUT TRX-STORE-FILE                                  
023500              MOVE ZERO TO WS-ULTIMO-SEQ                                  
023600           ELSE                                                           
023700              IF NOT FS-TRXSTOR-OK                                        
023800                 DISPLAY 'PMIGCSV - ERROR ABRIENDO TRXSTOR, FS='          
023900                         FS-TRXSTOR                                       
024000                 PERFORM 3300-STOP-PROGRAM                                
024100              ELSE                                                        
024200                 PERFORM 1350-OBTENER-ULTIMO-SEQ                          
024300              END-IF                                                      
024400           END-IF.                                                        
024500*                                                                         
024600       1320-OPEN-ERRCSV.                                                  
024700           OPEN OUTPUT ERROR-CSV-FILE                                     
024800           MOVE 'line_number,error_message,original_data'                 
024900                TO ERROR-CSV-LINE                                         
025000           WRITE ERROR-CSV-LINE.                                          
025100*                                                                         
025200       1350-OBTENER-ULTIMO-SEQ.                                           
025300           MOVE HIGH-VALUES TO TRX-SEQ-NO                                 
025400           START TRX-STORE-FILE KEY IS NOT GREATER THAN TRX-SEQ-NO        
025500              INVALID KEY MOVE ZERO TO WS-ULTIMO-SEQ                      
025600           END-START                                                      
025700           IF FS-TRXSTOR-OK                                               
025800              READ TRX-STORE-FILE NEXT RECORD                             
025900                 AT END MOVE ZERO TO WS-ULTIMO-SEQ                        
026000                 NOT AT END MOVE TRX-SEQ-NO TO WS-ULTIMO-SEQ              
026100              END-READ                                                    
026200           END-IF.                                                        
026300*****************************************************************         
026400* VALIDACION DE LA LINEA DE CABECERA DEL CSV (LINEA 1).          *        
026500*****************************************************************         
026600       1400-VALIDAR-HEADER.                                               
026700           MOVE 'S' TO WS-VALIDO                                          
026800           IF CSV-IN-LINE (1:29) NOT =                                    
026900              'id,user_id,amount,datetime'                                
027000              MOVE 'N' TO WS-VALIDO                                       
027100           END-IF.                                                        
027200*                                                                         
027300       1500-ABORTAR-VACIO.                                                
027400           DISPLAY 'PMIGCSV - CSV FILE IS EMPTY'                          
027500           CLOSE CSV-IN-FILE.                                             
027600*                                                                         
027700       1600-ABORTAR-HEADER.                                               
027800           DISPLAY 'PMIGCSV - INVALID CSV HEADER'                         
027900           CLOSE CSV-IN-FILE.                                             
028000*****************************************************************         
028100* PROCESAMIENTO DE UNA LINEA DE DATOS DEL CSV (LINEA 2 EN        *        
028200* ADELANTE). NO SE DETIENE LA CORRIDA POR UNA LINEA RECHAZADA.   *        
028300* LA VALIDACION SE HACE EN CADENA: ANTE EL PRIMER RECHAZO SE     *        
028400* SALTA CON GO TO DIRECTAMENTE A REGISTRAR EL ERROR Y LEER LA    *        
028500* LINEA SIGUIENTE, SIN EJECUTAR LAS VALIDACIONES RESTANTES.      *        
028600*****************************************************************         
028700       2000-PROCESAMIENTO.                                                
028800           MOVE 'S' TO WS-FILA-OK                                         
028900           MOVE SPACES TO WS-MOTIVO-ERROR                                 
029000           ADD 1 TO RPT-TOTAL-RECORDS                                     
029100           PERFORM 2100-VALIDAR-COLUMNAS THRU                             
029200                   2100-VALIDAR-COLUMNAS-EXIT                             
029300           IF WS-FILA-ES-INVALIDA                                         
029400              GO TO 2000-ANOTAR-ERROR                                     
029500           END-IF                                                         
029600           PERFORM 2200-VALIDAR-NUMEROS THRU                              
029700                   2200-VALIDAR-NUMEROS-EXIT                              
029800           IF WS-FILA-ES-INVALIDA                                         
029900              GO TO 2000-ANOTAR-ERROR                                     
030000           END-IF                                                         
030100           PERFORM 2300-VALIDAR-FECHA-DATO                                
030200           IF WS-FILA-ES-INVALIDA                                         
030300              GO TO 2000-ANOTAR-ERROR                                     
030400           END-IF                                                         
030500           PERFORM 2600-CARGAR-TRX                                        
030600           PERFORM 2700-ACUMULAR-ESTADISTICAS                             
030700           GO TO 2000-SIGUIENTE-LINEA.                                    
030800       2000-ANOTAR-ERROR.                                                 
030900           PERFORM 2800-REGISTRAR-ERROR.                                  
031000       2000-SIGUIENTE-LINEA.                                              
031100           ADD 1 TO WS-LINE-NO                                            
031200           READ CSV-IN-FILE INTO CSV-IN-LINE                              
031300              AT END SET FS-CSVIN-EOF TO TRUE                             
031400           END-READ.                                                      
031500       2000-PROCESAMIENTO-EXIT.                                           
031600           EXIT.                                                          
031700*****************************************************************         
031800* CUENTA LAS COMAS DE LA LINEA PARA DETERMINAR SI TIENE          *        
031900* EXACTAMENTE 4 COLUMNAS, Y LAS SEPARA EN WS-COL-1 A WS-COL-4.   *        
032000*****************************************************************         
032100       2100-VALIDAR-COLUMNAS.                                             
032200           PERFORM 2110-CALCULAR-LONGITUD                                 
032300           MOVE 1 TO WS-COL-COUNT                                         
032400           PERFORM 2120-CONTAR-COMA THRU 2120-CONTAR-COMA-EXIT            
032500                   VARYING WS-INDICE FROM 1 BY 1                          
032600                      UNTIL WS-INDICE > WS-LINEA-LEN                      
032700           IF WS-COL-COUNT NOT = 4                                        
032800              MOVE 'N' TO WS-FILA-OK                                      
032900              STRING 'Invalid number of columns at line '                 
033000                     DELIMITED BY SIZE                                    
033100                     WS-LINE-NO DELIMITED BY SIZE                         
033200                     INTO WS-MOTIVO-ERROR                                 
033300           ELSE                                                           
033400              MOVE SPACES TO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4          
033500              UNSTRING CSV-IN-LINE (1:WS-LINEA-LEN)                       
033600                   DELIMITED BY ','                                       
033700                   INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4               
033800           END-IF.                                                        
033900*                                                                         
034000       2110-CALCULAR-LONGITUD.                                            
034100           MOVE 200 TO WS-LINEA-LEN                                       
034200           PERFORM 2115-ACHICAR-LONGITUD                                  
034300                   UNTIL WS-LINEA-LEN = ZERO                              
034400                      OR WS-CHAR (WS-LINEA-LEN) NOT = SPACE.              
034500*                                                                         
034600       2115-ACHICAR-LONGITUD.                                             
034700           SUBTRACT 1 FROM WS-LINEA-LEN.                                  
034800*                                                                         
034900       2120-CONTAR-COMA.                                                  
035000           IF WS-CHAR (WS-INDICE) = ','                                   
035100              ADD 1 TO WS-COL-COUNT                                       
035200           END-IF.                                                        
035300       2120-CONTAR-COMA-EXIT.                                             
035400           EXIT.                                                          
035500       2100-VALIDAR-COLUMNAS-EXIT.                                        
035600           EXIT.                                                          
035700*****************************************************************         
035800* VALIDA ID, USER_ID (ENTEROS) Y AMOUNT (DECIMAL CON SIGNO) A    *        
035900* TRAVES DEL SUBPROGRAMA VERNUME.                                *        
036000*****************************************************************         
036100       2200-VALIDAR-NUMEROS.                                              
036200           CALL 'VERNUME' USING WS-COL-1, 'I', WS-VALIDO,                 
036300                                 WS-ID-NUM                                
036400           IF WS-VALIDO-N                                                 
036500              MOVE 'N' TO WS-FILA-OK                                      
036600              STRING 'Invalid number format at line '                     
036700                     DELIMITED BY SIZE                                    
036800                     WS-LINE-NO DELIMITED BY SIZE                         
036900                     ': id value ' DELIMITED BY SIZE                      
037000                     WS-COL-1 DELIMITED BY SIZE                           
037100                     INTO WS-MOTIVO-ERROR                                 
037200           END-IF                                                         
037300           IF WS-FILA-ES-VALIDA                                           
037400              CALL 'VERNUME' USING WS-COL-2, 'I', WS-VALIDO,              
037500                                    WS-USER-ID-NUM                        
037600              IF WS-VALIDO-N                                              
037700                 MOVE 'N' TO WS-FILA-OK                                   
037800                 STRING 'Invalid number format at line '                  
037900                        DELIMITED BY SIZE                                 
038000                        WS-LINE-NO DELIMITED BY SIZE                      
038100                        ': user_id value ' DELIMITED BY SIZE              
038200                        WS-COL-2 DELIMITED BY SIZE                        
038300                        INTO WS-MOTIVO-ERROR                              
038400              END-IF                                                      
038500           END-IF                                                         
038600           IF WS-FILA-ES-VALIDA                                           
038700              CALL 'VERNUME' USING WS-COL-3, 'D', WS-VALIDO,              
038800                                    WS-AMOUNT-NUM                         
038900              IF WS-VALIDO-N                                              
039000                 MOVE 'N' TO WS-FILA-OK                                   
039100                 STRING 'Invalid number format at line '                  
039200                        DELIMITED BY SIZE                                 
039300                        WS-LINE-NO DELIMITED BY SIZE                      
039400                        ': amount value ' DELIMITED BY SIZE               
039500                        WS-COL-3 DELIMITED BY SIZE                        
039600                        INTO WS-MOTIVO-ERROR                              
039700              END-IF                                                      
039800           END-IF.                                                        
039900       2200-VALIDAR-NUMEROS-EXIT.                                         
040000           EXIT.                                                          
040100*****************************************************************         
040200* VALIDA LA FECHA/HORA DEL DATO (COLUMNA 4) A TRAVES DE VERFDT.  *        
040300*****************************************************************         
040400       2300-VALIDAR-FECHA-DATO.                                           
040500           CALL 'VERFDT' USING WS-COL-4, WS-VALIDO,                       
040600                                WS-FECHA-NUM, WS-HORA-NUM                 
040700           IF WS-VALIDO-N                                                 
040800              MOVE 'N' TO WS-FILA-OK                                      
040900              STRING 'Invalid date format: ' DELIMITED BY SIZE            
041000                     WS-COL-4 DELIMITED BY SIZE                           
041100                     INTO WS-MOTIVO-ERROR                                 
041200           END-IF.                                                        
041300*****************************************************************         
041400* GRABA LA TRANSACCION VALIDADA EN EL MAESTRO INDEXADO TRXSTOR.  *        
041500*****************************************************************         
041600       2600-CARGAR-TRX.                                                   
041700           ADD 1 TO WS-ULTIMO-SEQ                                         
041800           MOVE WS-ULTIMO-SEQ TO TRX-SEQ-NO                               
041900           MOVE WS-ID-NUM TO TRX-ID                                       
042000           MOVE WS-USER-ID-NUM TO TRX-USER-ID                             
042100           MOVE WS-AMOUNT-NUM TO TRX-AMOUNT                               
042200           MOVE WS-FECHA-NUM TO TRX-DATE                                  
042300           MOVE WS-HORA-NUM TO TRX-TIME                                   
042400           WRITE TRX-STORED-RECORD                                        
042500              INVALID KEY                                                 
042600                 DISPLAY 'PMIGCSV - CLAVE DUPLICADA EN TRXSTOR '          
042700                         TRX-SEQ-NO                                       
042800           END-WRITE.                                                     
042900*****************************************************************         
043000* ACUMULA LOS TOTALES DE CONTROL DE LA CORRIDA (REGLAS DE        *        
043100* ESTADISTICA DEL SERVICIO DE MIGRACION).                        *        
043200*****************************************************************         
043300       2700-ACUMULAR-ESTADISTICAS.                                        
043400           ADD 1 TO RPT-SUCCESS-RECORDS                                   
043500           ADD WS-AMOUNT-NUM TO RPT-TOTAL-AMOUNT                          
043600           IF WS-HUBO-PRIMER-EXITO                                        
043700              IF WS-AMOUNT-NUM > RPT-LARGEST-AMOUNT                       
043800                 MOVE WS-AMOUNT-NUM TO RPT-LARGEST-AMOUNT                 
043900              END-IF                                                      
044000              IF WS-AMOUNT-NUM < RPT-SMALLEST-AMOUNT                      
044100                 MOVE WS-AMOUNT-NUM TO RPT-SMALLEST-AMOUNT                
044200              END-IF                                                      
044300           ELSE                                                           
044400              MOVE WS-AMOUNT-NUM TO RPT-LARGEST-AMOUNT                    
044500              MOVE WS-AMOUNT-NUM TO RPT-SMALLEST-AMOUNT                   
044600              MOVE 'S' TO WS-PRIMER-EXITO                                 
044700           END-IF                                                         
044800           COMPUTE WS-DT-ACTUAL = WS-FECHA-NUM * 1000000                  
044900                   + WS-HORA-NUM                                          
045000           IF WS-HUBO-PRIMER-EXITO                                        
045100              IF WS-DT-ACTUAL < WS-DT-DESDE                               
045200                 MOVE WS-DT-ACTUAL TO WS-DT-DESDE                         
045300                 MOVE WS-FECHA-NUM TO RPT-DF-FECHA                        
045400                 MOVE WS-HORA-NUM TO RPT-DF-HORA                          
045500              END-IF                                                      
045600              IF WS-DT-ACTUAL > WS-DT-HASTA                               
045700                 MOVE WS-DT-ACTUAL TO WS-DT-HASTA                         
045800                 MOVE WS-FECHA-NUM TO RPT-DT-FECHA                        
045900                 MOVE WS-HORA-NUM TO RPT-DT-HORA                          
046000              END-IF                                                      
046100           ELSE                                                           
046200              MOVE WS-DT-ACTUAL TO WS-DT-DESDE WS-DT-HASTA                
046300              MOVE WS-FECHA-NUM TO RPT-DF-FECHA RPT-DT-FECHA              
046400              MOVE WS-HORA-NUM TO RPT-DF-HORA RPT-DT-HORA                 
046500           END-IF                                                         
046600           PERFORM 2750-ACUMULAR-USUARIO.                                 
046700*****************************************************************         
046800* MANTIENE LA TABLA DE USUARIOS DISTINTOS (USERS-AFFECTED).      *        
046900*****************************************************************         
047000       2750-ACUMULAR-USUARIO.                                             
047100           MOVE 'N' TO WS-VALIDO                                          
047200           MOVE 1 TO WS-INDICE                                            
047300           PERFORM 2760-BUSCAR-USUARIO THRU                               
047400                   2760-BUSCAR-USUARIO-EXIT                               
047500                   VARYING WS-INDICE FROM 1 BY 1                          
047600                      UNTIL WS-INDICE > WS-USERS-COUNT                    
047700                         OR WS-VALIDO-S                                   
047800           IF WS-VALIDO-N AND WS-USERS-COUNT < 5000                       
047900              ADD 1 TO WS-USERS-COUNT                                     
048000              MOVE WS-USER-ID-NUM TO WS-USUARIO (WS-USERS-COUNT)          
048100              ADD 1 TO RPT-USERS-AFFECTED                                 
048200           END-IF.                                                        
048300*                                                                         
048400       2760-BUSCAR-USUARIO.                                               
048500           IF WS-USUARIO (WS-INDICE) = WS-USER-ID-NUM                     
048600              MOVE 'S' TO WS-VALIDO                                       
048700           END-IF.                                                        
048800       2760-BUSCAR-USUARIO-EXIT.                                          
048900           EXIT.                                                          
049000*****************************************************************         
049100* REGISTRA UNA LINEA RECHAZADA EN LA LISTA DE ERRORES DEL        *        
049200* REPORTE Y, SI CORRESPONDE, EN EL ARCHIVO ERRCSV.               *        
049300*****************************************************************         
049400       2800-REGISTRAR-ERROR.                                              
049500           ADD 1 TO RPT-ERROR-RECORDS                                     
049600           IF RPT-ERROR-COUNT < 500                                       
049700              ADD 1 TO RPT-ERROR-COUNT                                    
049800              MOVE WS-LINE-NO                                             
049900                   TO RPT-ERROR-LINE-NO (RPT-ERROR-COUNT)                 
050000              MOVE WS-MOTIVO-ERROR                                        
050100                   TO RPT-ERROR-MESSAGE (RPT-ERROR-COUNT)                 
050200           END-IF                                                         
050300           IF WS-GENERAR-ERRCSV                                           
050400              MOVE WS-LINE-NO TO WS-LINEA-NUM-EDITADA                     
050500              STRING WS-LINEA-NUM-EDITADA DELIMITED BY SIZE               
050600                     ',' DELIMITED BY SIZE                                
050700                     WS-MOTIVO-ERROR DELIMITED BY SIZE                    
050800                     ',' DELIMITED BY SIZE                                
050900                     INTO ERROR-CSV-LINE                                  
051000              WRITE ERROR-CSV-LINE                                        
051100           END-IF.                                                        
051200*****************************************************************         
051300* ARMA EL REGISTRO MIGRATION-REPORT UNA VEZ TERMINADO EL LOTE.   *        
051400* EL TIEMPO TRANSCURRIDO SE CALCULA PASANDO LA HORA DE INICIO Y  *        
051500* LA HORA ACTUAL A SEGUNDOS TOTALES (HH*3600+MM*60+SS) ANTES DE  *        
051600* RESTAR; RESTAR LA HHMMSS DIRECTAMENTE DABA MAL SI LA CORRIDA   *        
051700* CRUZABA UN MINUTO U HORA (VER TC-0529).                        *        
051800*****************************************************************         
051900       2900-ARMAR-REPORTE.                                                
052000           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD                     
052100           ACCEPT WS-HORA-SISTEMA FROM TIME                               
052200           MOVE WS-FECHA-SISTEMA TO RPT-TS-FECHA                          
052300           MOVE WS-HORA-SISTEMA (1:6) TO RPT-TS-HORA                      
052400           MOVE WS-HORA-INICIO (1:2) TO WS-HH-AUX                         
052500           MOVE WS-HORA-INICIO (3:2) TO WS-MM-AUX                         
052600           MOVE WS-HORA-INICIO (5:2) TO WS-SS-AUX                         
052700           COMPUTE WS-SEG-INICIO = (WS-HH-AUX * 3600)                     
052800                   + (WS-MM-AUX * 60) + WS-SS-AUX                         
052900           MOVE WS-HORA-SISTEMA (1:2) TO WS-HH-AUX                        
053000           MOVE WS-HORA-SISTEMA (3:2) TO WS-MM-AUX                        
053100           MOVE WS-HORA-SISTEMA (5:2) TO WS-SS-AUX                        
053200           COMPUTE WS-SEG-FIN = (WS-HH-AUX * 3600)                        
053300                   + (WS-MM-AUX * 60) + WS-SS-AUX                         
053400           IF WS-SEG-FIN < WS-SEG-INICIO                                  
053500              ADD 86400 TO WS-SEG-FIN                                     
053600           END-IF                                                         
053700           COMPUTE WS-TIEMPO-TRANSCURRIDO =                               
053800                   (WS-SEG-FIN - WS-SEG-INICIO) * 1000                    
053900           MOVE WS-TIEMPO-TRANSCURRIDO TO RPT-PROC-TIME-MS                
054000           IF RPT-SUCCESS-RECORDS = ZERO                                  
054100              MOVE ZERO TO RPT-AVERAGE-AMOUNT                             
054200           ELSE                                                           
054300              COMPUTE RPT-AVERAGE-AMOUNT ROUNDED =                        
054400                      RPT-TOTAL-AMOUNT / RPT-SUCCESS-RECORDS              
054500           END-IF                                                         
054600           SET RPT-RUN-OK TO TRUE.                                        
054700*****************************************************************         
054800* DESPACHA EL REPORTE A TRAVES DEL SUBPROGRAMA PMIGRPT.          *        
054900*****************************************************************         
055000       2950-DESPACHAR-REPORTE.                                            
055100           CALL 'PMIGRPT' USING MIGRATION-REPORT-RECORD,                  
055200                                 CTL-CARD-RECORD.                         
055300*****************************************************************         
055400* CIERRE DE ARCHIVOS Y FIN DEL PROGRAMA.                         *        
055500*****************************************************************         
055600       3000-END-PROGRAM.                                                  
055700           CLOSE CSV-IN-FILE                                              
055800           CLOSE TRX-STORE-FILE                                           
055900           IF WS-GENERAR-ERRCSV                                           
056000              CLOSE ERROR-CSV-FILE                                        
056100           END-IF                                                         
056200           PERFORM 3300-STOP-PROGRAM.                                     
056300*                                                                         
056400       3300-STOP-PROGRAM.                                                 
056500           STOP RUN.                                                      
