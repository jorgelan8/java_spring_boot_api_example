000100*****************************************************************         
000200       IDENTIFICATION DIVISION.                                           
000300       PROGRAM-ID.    VERFDT.                                             
000400       AUTHOR.        L TRONCOSO.                                         
000500       INSTALLATION.  DEPTO SISTEMAS - AREA TRANSACCIONES.                
000600       DATE-WRITTEN.  15/03/1985.                                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.      USO INTERNO - PROGRAMACION DE APLICACIONES.         
000900*****************************************************************         
001000* SUBPROGRAMA QUE VALIDA Y CONVIERTE EL CAMPO FECHA/HORA DE UNA           
001100* LINEA DEL CSV DE MIGRACION. PRUEBA, EN ORDEN, LOS 3 FORMATOS            
001200* PERMITIDOS Y DEVUELVE FECHA (CCYYMMDD) Y HORA (HHMMSS):                 
001300*   1) AAAA-MM-DD HH:MM:SS                                                
001400*   2) AAAA-MM-DDTHH:MM:SS                                                
001500*   3) AAAA-MM-DD             (HORA POR DEFECTO 00:00:00)                 
001600* LA VALIDACION CALENDARIA (BISIESTO, DIAS POR MES) ES PROPIA             
001700* DE ESTA RUTINA.                                                         
001800*****************************************************************         
001900*  HISTORIAL DE CAMBIOS                                                   
002000*  --------------------                                                   
002100*  15/03/1985 LTR REQ-0040 ALTA INICIAL, VALIDABA UNICAMENTE EL           
002200*             FORMATO AAAA-MM-DD SIN PARTE HORA.                          
002300*  14/02/1996 HGZ REQ-0104 SE AGREGA LA VALIDACION DEL FORMATO            
002400*             AAAA-MM-DD HH:MM:SS CON ESPACIO COMO SEPARADOR.             
002500*  02/03/1996 HGZ REQ-0105 SE AGREGA LA VALIDACION DEL RANGO DE           
002600*             ANIO (1900-2030), ANTES SOLO SE VERIFICABA QUE LOS          
002700*             CAMPOS FUERAN NUMERICOS.                                    
002800*  18/09/1998 MFG REQ-0159 REVISION Y2K: EL RANGO DE ANIO VALIDO          
002900*             PASA DE 1900-2030 A 1900-2079 (VENTANA DE SIGLO).           
003000*  11/07/2004 LTR REQ-0225 SE AGREGA EL FORMATO CON SEPARADOR             
003100*             'T' (ISO 8601) COMO SEGUNDA OPCION DE PARSEO.               
003200*  04/06/2012 LTR REQ-0269 SE PASAN LOS CONTADORES DE TRABAJO A           
003300*             ITEMS DE NIVEL 77 Y SE QUITA EL CLASS DIGITO-CLASS          
003400*             DE SPECIAL-NAMES, QUE NO SE USA EN ESTA RUTINA.             
003500*  19/03/2013 LTR REQ-0270 SE REORDENA 0400-VALIDAR-BISIESTO PARA         
003600*             EVALUAR PRIMERO EL CORTE DE 400 ANIOS Y SE RENOMBRAN        
003700*             LOS CAMPOS DE TRABAJO DEL COCIENTE/RESTO; SIN CAMBIO        
003800*             DE COMPORTAMIENTO.                                          
003900*****************************************************************         
004000       ENVIRONMENT DIVISION.                                              
004100       DATA DIVISION.                                                     
004200       WORKING-STORAGE SECTION.                                           
004300*                                                                         
004400       77  WS-FP-AUX                PIC 9(5).                             
004500       77  WS-FP-RESTO-400          PIC 9(5)V99.                          
004600       77  WS-FP-RESTO-100          PIC 9(5)V99.                          
004700       77  WS-FP-RESTO-4            PIC 9(5)V99.                          
004800       77  WS-BISIESTO              PIC X(01) VALUE 'N'.                  
004900           88  WS-ES-BISIESTO       VALUE 'S'.                            
005000       77  WS-CALL-COUNT            PIC S9(8) COMP VALUE ZERO.            
005100*                                                                         
005200       01  WS-TEXTO-TRABAJO         PIC X(19) VALUE SPACES.               
005300*                                                                         
005400       01  WS-TEXTO-CHARS REDEFINES WS-TEXTO-TRABAJO.                     
005500           05  WS-TC OCCURS 19 TIMES PIC X(01).                           
005600*                                                                         
005700       77  WS-FORMATO-ENCONTRADO    PIC X(01) VALUE 'N'.                  
005800           88  WS-FORMATO-1-LARGO   VALUE '1'.                            
005900           88  WS-FORMATO-2-ISO     VALUE '2'.                            
006000           88  WS-FORMATO-3-CORTO   VALUE '3'.                            
006100           88  WS-FORMATO-NINGUNO   VALUE 'N'.                            
006200*                                                                         
006300       01  WS-FECHA-PARSEADA.                                             
006400           05  WS-FP-CCYY           PIC 9(4).                             
006500           05  WS-FP-MM             PIC 9(2).                             
006600           05  WS-FP-DD             PIC 9(2).                             
006700*                                                                         
006800       01  WS-FECHA-PARSEADA-NUM REDEFINES WS-FECHA-PARSEADA.             
006900           05  WS-FP-NUMERICA       PIC 9(8).                             
007000*                                                                         
007100       01  WS-HORA-PARSEADA.                                              
007200           05  WS-HP-HH             PIC 9(2).                             
007300           05  WS-HP-MM             PIC 9(2).                             
007400           05  WS-HP-SS             PIC 9(2).                             
007500*                                                                         
007600       01  WS-HORA-PARSEADA-NUM REDEFINES WS-HORA-PARSEADA.               
007700           05  WS-HP-NUMERICA       PIC 9(6).                             
007800*                                                                         
007900       LINKAGE SECTION.                                                   
008000       01  LN-FECHA-HORA-TEXTO      PIC X(19).                            
008100       01  LN-VALIDO                PIC X(01).                            
008200           88  LN-VALIDO-S          VALUE 'S'.                            
008300           88  LN-VALIDO-N          VALUE 'N'.                            
008400       01  LN-FECHA-SALIDA          PIC 9(8).                             
008500       01  LN-HORA-SALIDA           PIC 9(6).                             
008600*                                                                         
008700       PROCEDURE DIVISION USING LN-FECHA-HORA-TEXTO, LN-VALIDO,           
008800                                 LN-FECHA-SALIDA, LN-HORA-SALIDA.         
008900*                                                                         
009000       0100-VALIDAR-FECHA.                                                
009100           ADD 1 TO WS-CALL-COUNT                                         
009200           MOVE 'N' TO LN-VALIDO                                          
009300           MOVE ZERO TO LN-FECHA-SALIDA LN-HORA-SALIDA                    
009400           MOVE LN-FECHA-HORA-TEXTO TO WS-TEXTO-TRABAJO                   
009500           PERFORM 0150-DETECTAR-FORMATO                                  
009600           IF WS-FORMATO-NINGUNO                                          
009700              MOVE 'N' TO LN-VALIDO                                       
009800           ELSE                                                           
009900              PERFORM 0200-EXTRAER-FECHA-HORA                             
010000              PERFORM 0300-VALIDAR-ANIO                                   
010100              IF LN-VALIDO-N                                              
010200                 GO TO 0900-RETORNAR-MPGM                                 
010300              END-IF                                                      
010400              PERFORM 0400-VALIDAR-BISIESTO THRU                          
010500                      0400-VALIDAR-BISIESTO-EXIT                          
010600              PERFORM 0500-VALIDAR-MES-DIA                                
010700              IF LN-VALIDO-S                                              
010800                 PERFORM 0600-VALIDAR-HORA                                
010900              END-IF                                                      
011000              IF LN-VALIDO-S                                              
011100                 MOVE WS-FP-NUMERICA TO LN-FECHA-SALIDA                   
011200                 MOVE WS-HP-NUMERICA TO LN-HORA-SALIDA                    
011300              END-IF                                                      
011400           END-IF                                                         
011500           GO TO 0900-RETORNAR-MPGM.                                      
011600*                                                                         
011700       0150-DETECTAR-FORMATO.                                             
011800           MOVE 'N' TO WS-FORMATO-ENCONTRADO                              
011900           IF WS-TC (5) = '-' AND WS-TC (8) = '-'                         
012000              IF WS-TC (11) = SPACE AND WS-TC (14) = ':'                  
012100                 AND WS-TC (17) = ':'                                     
012200                 MOVE '1' TO WS-FORMATO-ENCONTRADO                        
012300              END-IF                                                      
012400              IF WS-TC (11) = 'T' AND WS-TC (14) = ':'                    
012500                 AND WS-TC (17) = ':'                                     
012600                 MOVE '2' TO WS-FORMATO-ENCONTRADO                        
012700              END-IF                                                      
012800              IF WS-TC (11) = SPACE AND WS-TEXTO-TRABAJO (11:9)           
012900                 = SPACES                                                 
013000                 MOVE '3' TO WS-FORMATO-ENCONTRADO                        
013100              END-IF                                                      
013200           END-IF.                                                        
013300*                                                                         
013400       0200-EXTRAER-FECHA-HORA.                                           
013500           MOVE WS-TEXTO-TRABAJO (1:4)  TO WS-FP-CCYY                     
013600           MOVE WS-TEXTO-TRABAJO (6:2)  TO WS-FP-MM                       
013700           MOVE WS-TEXTO-TRABAJO (9:2)  TO WS-FP-DD                       
013800           IF WS-FORMATO-3-CORTO                                          
013900              MOVE ZERO TO WS-HP-HH WS-HP-MM WS-HP-SS                     
014000           ELSE                                                           
014100              MOVE WS-TEXTO-TRABAJO (12:2) TO WS-HP-HH                    
014200              MOVE WS-TEXTO-TRABAJO (15:2) TO WS-HP-MM                    
014300              MOVE WS-TEXTO-TRABAJO (18:2) TO WS-HP-SS                    
014400           END-IF.                                                        
014500*                                                                         
014600       0300-VALIDAR-ANIO.                                                 
014700           IF WS-FP-CCYY NUMERIC AND WS-FP-MM NUMERIC                     
014800              AND WS-FP-DD NUMERIC                                        
014900              IF WS-FP-CCYY >= 1900 AND WS-FP-CCYY <= 2079                
015000                 MOVE 'S' TO LN-VALIDO                                    
015100              ELSE                                                        
015200                 MOVE 'N' TO LN-VALIDO                                    
015300              END-IF                                                      
015400           ELSE                                                           
015500              MOVE 'N' TO LN-VALIDO                                       
015600           END-IF.                                                        
015700*                                                                         
015800       0400-VALIDAR-BISIESTO.                                             
015900           MOVE 'N' TO WS-BISIESTO                                        
016000           DIVIDE WS-FP-CCYY BY 400 GIVING WS-FP-AUX                      
016100                  REMAINDER WS-FP-RESTO-400                               
016200           IF WS-FP-RESTO-400 = 0                                         
016300              MOVE 'S' TO WS-BISIESTO                                     
016400           ELSE                                                           
016500              DIVIDE WS-FP-CCYY BY 100 GIVING WS-FP-AUX                   
016600                     REMAINDER WS-FP-RESTO-100                            
016700              IF WS-FP-RESTO-100 NOT = 0                                  
016800                 DIVIDE WS-FP-CCYY BY 4 GIVING WS-FP-AUX                  
016900                        REMAINDER WS-FP-RESTO-4                           
017000                 IF WS-FP-RESTO-4 = 0                                     
017100                    MOVE 'S' TO WS-BISIESTO                               
017200                 END-IF                                                   
017300              END-IF                                                      
017400           END-IF.                                                        
017500       0400-VALIDAR-BISIESTO-EXIT.                                        
017600           EXIT.                                                          
017700*                                                                         
017800       0500-VALIDAR-MES-DIA.                                              
017900           MOVE 'N' TO LN-VALIDO                                          
018000           EVALUATE WS-FP-MM                                              
018100              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12          
018200                 IF WS-FP-DD >= 1 AND WS-FP-DD <= 31                      
018300                    MOVE 'S' TO LN-VALIDO                                 
018400                 END-IF                                                   
018500              WHEN 4 WHEN 6 WHEN 9 WHEN 11                                
018600                 IF WS-FP-DD >= 1 AND WS-FP-DD <= 30                      
018700                    MOVE 'S' TO LN-VALIDO                                 
018800                 END-IF                                                   
018900              WHEN 2                                                      
019000                 IF WS-ES-BISIESTO                                        
019100                    IF WS-FP-DD >= 1 AND WS-FP-DD <= 29                   
019200                       MOVE 'S' TO LN-VALIDO                              
019300                    END-IF                                                
019400                 ELSE                                                     
019500                    IF WS-FP-DD >= 1 AND WS-FP-DD <= 28                   
019600                       MOVE 'S' TO LN-VALIDO                              
019700                    END-IF                                                
019800                 END-IF                                                   
019900              WHEN OTHER                                                  
020000                 MOVE 'N' TO LN-VALIDO                                    
020100           END-EVALUATE.                                                  
020200*                                                                         
020300       0600-VALIDAR-HORA.                                                 
020400           MOVE 'N' TO LN-VALIDO                                          
020500           IF WS-HP-HH NUMERIC AND WS-HP-MM NUMERIC                       
020600              AND WS-HP-SS NUMERIC                                        
020700              IF WS-HP-HH <= 23 AND WS-HP-MM <= 59                        
020800                 AND WS-HP-SS <= 59                                       
020900                 MOVE 'S' TO LN-VALIDO                                    
021000              END-IF                                                      
021100           END-IF.                                                        
021200*                                                                         
021300       0900-RETORNAR-MPGM.                                                
021400           EXIT PROGRAM.                                                  
