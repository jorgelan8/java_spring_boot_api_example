000100*****************************************************************         
000200* COPYBOOK.....: TRXREQ                                                   
000300* DESCRIPCION..: REGISTRO DE PEDIDO DE CONSULTA DE SALDO. UN              
000400*                REGISTRO POR CORRIDA DE PBALCLI: CLIENTE MAS             
000500*                RANGO OPCIONAL DE FECHA/HORA DESDE-HASTA.                
000600* AUTOR........: TRONCOSO LEANDRO                                         
000700* FECHA-ALTA...: 15/04/1985                                               
000800*****************************************************************         
000900*  HISTORIAL DE CAMBIOS                                                   
001000*  --------------------                                                   
001100*  15/04/1985 LTR TC-0095 ALTA INICIAL DEL LAYOUT DE PEDIDO DE            
001200*             CONSULTA DE SALDO. SOLO REQ-USER-ID Y FECHA                 
001300*             DESDE/HASTA, RANGO SIEMPRE OBLIGATORIO.                     
001400*  20/11/1996 HGZ TC-0148 SE AGREGAN REQ-DESDE-HORA Y                     
001500*             REQ-HASTA-HORA; ANTES EL RANGO SE COMPARABA SOLO            
001600*             POR FECHA, SIN PRECISION DE HORA.                           
001700*  18/03/1997 HGZ TC-0152 SE AGREGAN LOS INDICADORES DE                   
001800*             PRESENCIA REQ-DESDE-IND / REQ-HASTA-IND; EL RANGO           
001900*             PASA A SER OPCIONAL EN LA CONSULTA DE SALDO.                
002000*  14/01/1999 MFG TC-0202 REVISION Y2K: SE CONFIRMA QUE                   
002100*             REQ-DESDE-FECHA Y REQ-HASTA-FECHA YA VIAJAN EN              
002200*             FORMATO CCYYMMDD DE 4 DIGITOS DE ANIO, SIN CAMBIO           
002300*             DE LAYOUT.                                                  
002400*  09/11/2005 LTR TC-0290 SE ACHICA EL FILLER DE CIERRE A 10              
002500*             BYTES AL COMPLETARSE EL LAYOUT ACTUAL DEL PEDIDO            
002600*             DE CONSULTA DE SALDO.                                       
002700*****************************************************************         
002800 01  BALANCE-REQUEST-RECORD.                                              
002900     05  REQ-USER-ID              PIC 9(9).                               
003000     05  REQ-DESDE-IND            PIC X(01).                              
003100         88  REQ-DESDE-PRESENTE   VALUE 'S'.                              
003200         88  REQ-DESDE-AUSENTE    VALUE 'N'.                              
003300     05  REQ-DESDE-FECHA          PIC 9(8).                               
003400     05  REQ-DESDE-HORA           PIC 9(6).                               
003500     05  REQ-HASTA-IND            PIC X(01).                              
003600         88  REQ-HASTA-PRESENTE   VALUE 'S'.                              
003700         88  REQ-HASTA-AUSENTE    VALUE 'N'.                              
003800     05  REQ-HASTA-FECHA          PIC 9(8).                               
003900     05  REQ-HASTA-HORA           PIC 9(6).                               
004000     05  FILLER                   PIC X(10).                              
