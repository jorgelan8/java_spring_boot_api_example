000100*****************************************************************         
000200* COPYBOOK.....: TRXCFG                                                   
000300* DESCRIPCION..: TARJETA DE CONTROL DE LA CORRIDA DE MIGRACION.           
000400*                DEFINE EL ARCHIVO DE ORIGEN, EL ASUNTO DEL               
000500*                REPORTE Y LA LISTA DE CANALES DE DESPACHO                
000600*                (LOG/EMAIL/WEBHOOK) LEIDA UNA VEZ POR PMIGCSV            
000700*                AL INICIO DE CADA CORRIDA.                               
000800* AUTOR........: TRONCOSO LEANDRO                                         
000900* FECHA-ALTA...: 18/04/1985                                               
001000*****************************************************************         
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  --------------------                                                   
001300*  18/04/1985 LTR TC-0094 ALTA INICIAL DE LA TARJETA DE CONTROL.          
001400*  25/07/98 LTR TC-0180 SE AGREGA CFG-MAIL-ASUNTO CONFIGURABLE;           
001500*           ANTES EL ASUNTO VENIA FIJO EN EL PROGRAMA.                    
001600*  30/01/99 MFG TC-0201 REVISION Y2K, SIN IMPACTO.                        
001700*  09/11/05 LTR TC-0289 SE AGREGAN CFG-FILENAME Y CFG-FILE-SIZE           
001800*           PARA IDENTIFICAR EL ARCHIVO CSV EN EL REPORTE.                
001900*****************************************************************         
002000 01  CTL-CARD-RECORD.                                                     
002100     05  CFG-FILENAME             PIC X(50).                              
002200     05  CFG-FILE-SIZE            PIC 9(9).                               
002300     05  CFG-MAIL-ASUNTO          PIC X(40).                              
002400     05  CFG-CANAL-COUNT          PIC 9(1).                               
002500     05  CFG-CANAL-TABLE OCCURS 3 TIMES.                                  
002600         10  CFG-CANAL            PIC X(08).                              
002700             88  CFG-CANAL-LOG        VALUE 'LOG'.                        
002800             88  CFG-CANAL-EMAIL      VALUE 'EMAIL'.                      
002900             88  CFG-CANAL-WEBHOOK    VALUE 'WEBHOOK'.                    
003000     05  FILLER                   PIC X(08).                              
